000100 IDENTIFICATION DIVISION.                                       00000100
000200******************************************************************00000200
000300 PROGRAM-ID.   PCCARD01.                                         00000300
000400 AUTHOR.       J. E. SAYLES.                                     00000400
000500 INSTALLATION. PC SHOP DATA CENTER.                               00000500
000600 DATE-WRITTEN. 04/11/93.                                          00000600
000700 DATE-COMPILED.                                                  00000700
000800 SECURITY.     NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*                                                                00001000
001100* PCCARD01 - CREDIT CARD MASTER SUBROUTINE.                      00001100
001200*                                                                00001200
001300* OWNS AND OPENS CARDMAS.  ON EACH CALL, LOOKS UP THE SUPPLIED    00001300
001400* CARD NUMBER:                                                   00001400
001500*   - IF ALREADY ON FILE, THE CALL IS REJECTED, PERIOD - A CARD  00001500
001600*     NUMBER IS ONE CARD FOR ITS WHOLE LIFE, UNLIKE A CUSTOMER,  00001600
001700*     THERE IS NO FIND-OR-CREATE CARVE-OUT FOR A MATCHING        00001700
001800*     HOLDER/EXPIRY - SEE CR-00429.  THIS IS THE SAME DUPLICATE- 00001800
001900*     KEY REJECTION CADD400 USED TO DO ON-LINE WHEN A DUPLICATE  00001900
002000*     PERSON-ID WAS KEYED (WS-RESP/DFHRESP THERE BECOMES FILE    00002000
002100*     STATUS '22' HERE).                                         00002100
002200*   - IF NOT ON FILE, THE HOLDER NAME IS NORMALIZED (VIA         00002200
002300*     PCNORM01) AND THE CARD IS ADDED.                           00002300
002400* EITHER WAY, THE CALL ALSO RETURNS WHETHER THE CARD IS          00002400
002500* CURRENTLY VALID - EXPIRY STRICTLY AFTER THE RUN DATE SUPPLIED  00002500
002600* BY THE CALLER.                                                 00002600
002700*                                                                00002700
002800*-----------------------------------------------------------------00002800
002900* CHANGE LOG                                                     00002900
003000*-----------------------------------------------------------------00003000
003100* 04/11/93  JES  ORIG-0001  INITIAL VERSION                      00003100
003200* 09/30/97  RSK  CR-00288   EXPIRY COMPARE NOW STRICT "AFTER",   00003200
003300*                          NOT "ON OR AFTER" - MATCHES THE       00003300
003400*                          ORIGINAL CADD400 IN/OUT-OF-DATE LOGIC 00003400
003500* 06/09/99  RSK  Y2K-0009   EXPIRY IS CCYYMMDD - THIS IS THE Y2K 00003500
003600*                          FIX (WAS A 2-DIGIT YEAR PRIOR TO THIS)00003600
003700* 02/18/96  DWS  CR-00201   ADDED FUNCTION SWITCH (LOOKUP/CLOSE) 00003700
003750* 11/02/01  LMF  CR-00421   HOLDER IS NOW NORMALIZED BEFORE THE 00003750
003760*                          EXISTING-CARD COMPARE, NOT JUST ON   00003760
003770*                          CREATE - A REPEAT ORDER ON A KNOWN   00003770
003780*                          CARD WAS FAILING THE HOLDER CHECK    00003780
003790* 11/09/01  LMF  CR-00429   REMOVED THE HOLDER/EXPIRY-MATCH     00003790
003792*                          CARVE-OUT ADDED UNDER CR-00421 - A   00003792
003794*                          CARD NUMBER ALREADY ON FILE IS A     00003794
003796*                          DUPLICATE VIOLATION EVERY TIME, NOT  00003796
003798*                          JUST WHEN THE HOLDER/EXPIRY DIFFER   00003798
003800*-----------------------------------------------------------------00003800
003900******************************************************************00003900
004000 ENVIRONMENT DIVISION.                                           00004000
004100 CONFIGURATION SECTION.                                          00004100
004200 SOURCE-COMPUTER. IBM-370.                                        00004200
004300 OBJECT-COMPUTER. IBM-370.                                        00004300
004400 SPECIAL-NAMES.                                                  00004400
004500     C01 IS TOP-OF-FORM.                                          00004500
004600 INPUT-OUTPUT SECTION.                                           00004600
004700 FILE-CONTROL.                                                    00004700
004800     SELECT CARDMAS  ASSIGN       TO CARDMAS                      00004800
004900                     ORGANIZATION IS INDEXED                      00004900
005000                     ACCESS MODE  IS DYNAMIC                      00005000
005100                     RECORD KEY   IS PC-CARD-NUMBER                00005100
005200                     FILE STATUS  IS WS-CARDMAS-STATUS.           00005200
005300******************************************************************00005300
005400 DATA DIVISION.                                                   00005400
005500 FILE SECTION.                                                    00005500
005600 FD  CARDMAS                                                      00005600
005700     RECORDING MODE IS F                                          00005700
005800     LABEL RECORDS ARE STANDARD.                                  00005800
005900 COPY PCCARDC.                                                    00005900
006000******************************************************************00006000
006100 WORKING-STORAGE SECTION.                                         00006100
006110* 11/09/01  LMF  CR-00430   WS-CARDMAS-OPEN-SW IS A RUN SWITCH,   00006110
006120*                          NOT PART OF THE FIELD GROUP - PULLED  00006120
006130*                          OUT TO A 77-LEVEL.                    00006130
006140 77  WS-CARDMAS-OPEN-SW              PIC X(01) VALUE 'N'.         00006140
006150     88  CARDMAS-IS-OPEN                 VALUE 'Y'.               00006150
006200 01  WS-CARD-FIELDS.                                              00006200
006300     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00006300
006400     05  WS-CARDMAS-STATUS            PIC X(02) VALUE SPACES.     00006400
006500         88  CARDMAS-OK                   VALUE '00'.             00006500
006600         88  CARDMAS-NOT-FOUND             VALUE '23'.            00006600
006700         88  CARDMAS-DUP-KEY                VALUE '22'.           00006700
006800         88  CARDMAS-NOT-PRESENT            VALUE '35'.           00006800
006900     05  WS-CARDMAS-STATUS-N REDEFINES WS-CARDMAS-STATUS PIC 9(02)00006900
007000                 .                                                00007000
007300     05  WS-NORM-RETURN-CD           PIC S9(04) COMP VALUE 0.     00007300
007310     05  WS-NORM-HOLDER              PIC X(30) VALUE SPACES.      00007310
007400     05  FILLER                      PIC X(11).                 00007400
007500*                                                                00007500
007600 01  WS-EXPIRY-BRK.                                               00007600
007700     05  WS-EXP-CCYY                 PIC 9(04).                  00007700
007800     05  WS-EXP-MM                   PIC 9(02).                  00007800
007900     05  WS-EXP-DD                   PIC 9(02).                  00007900
008000 01  WS-EXPIRY-FLAT REDEFINES WS-EXPIRY-BRK PIC 9(08).           00008000
008100*                                                                00008100
008200 01  WS-NORM-WORK-AREA.                                           00008200
008300     05  WS-NORM-INPUT               PIC X(40) VALUE SPACES.      00008300
008400     05  WS-NORM-OUTPUT              PIC X(40) VALUE SPACES.      00008400
008500 01  WS-NORM-WORK-AREA-X REDEFINES WS-NORM-WORK-AREA PIC X(80).  00008500
008600******************************************************************00008600
008700 LINKAGE SECTION.                                                00008700
008800 01  PC-CARD-FUNCTION-CD              PIC X(01).                 00008800
008900     88  PC-CARD-FN-LOOKUP               VALUE 'L'.               00008900
009000     88  PC-CARD-FN-CLOSE-DOWN           VALUE 'C'.               00009000
009100 01  PC-CARD-REQ-NUMBER               PIC 9(08).                 00009100
009200 01  PC-CARD-REQ-HOLDER               PIC X(30).                 00009200
009300 01  PC-CARD-REQ-EXPIRY               PIC 9(08).                 00009300
009400 01  PC-CARD-RUN-DATE                 PIC 9(08).                 00009400
009500 01  PC-CARD-VALID-SW                 PIC X(01).                 00009500
009600     88  PC-CARD-IS-VALID                 VALUE 'Y'.              00009600
009700 01  PC-CARD-RETURN-CD                PIC S9(04) COMP.           00009700
009800     88  PC-CARD-OK                      VALUE 0.                00009800
009900     88  PC-CARD-HOLDER-REJECTED         VALUE 2.                00009900
010000     88  PC-CARD-EXPIRY-MISSING          VALUE 3.                00010000
010100     88  PC-CARD-DUPLICATE-VIOLATION     VALUE 4.                00010100
010200     88  PC-CARD-FILE-ERROR              VALUE 9.                00010200
010300******************************************************************00010300
010400 PROCEDURE DIVISION USING PC-CARD-FUNCTION-CD, PC-CARD-REQ-NUMBER,00010400
010500                     PC-CARD-REQ-HOLDER, PC-CARD-REQ-EXPIRY,      00010500
010600                     PC-CARD-RUN-DATE, PC-CARD-VALID-SW,          00010600
010700                     PC-CARD-RETURN-CD.                          00010700
010800******************************************************************00010800
010900 000-CARD-MAIN.                                                   00010900
011000     MOVE "000-CARD-MAIN" TO PARA-NAME.                          00011000
011100     MOVE 0 TO PC-CARD-RETURN-CD.                                00011100
011200     MOVE 'N' TO PC-CARD-VALID-SW.                                00011200
011300     IF PC-CARD-FN-CLOSE-DOWN                                     00011300
011400         PERFORM 800-CLOSE-CARDMAS THRU 800-EXIT                 00011400
011500         GOBACK                                                   00011500
011600     END-IF.                                                      00011600
011700     PERFORM 050-OPEN-IF-NEEDED THRU 050-EXIT.                   00011700
011800     IF PC-CARD-FILE-ERROR                                        00011800
011900         GOBACK                                                   00011900
012000     END-IF.                                                      00012000
012050     PERFORM 060-NORMALIZE-HOLDER THRU 060-EXIT.                 00012050
012060     IF NOT PC-CARD-OK                                            00012060
012070         GOBACK                                                   00012070
012080     END-IF.                                                      00012080
012100     MOVE PC-CARD-REQ-NUMBER TO PC-CARD-NUMBER.                   00012100
012200     READ CARDMAS.                                                00012200
012300     IF CARDMAS-OK                                                00012300
012400         PERFORM 200-CHECK-EXISTING THRU 200-EXIT                00012400
012500     ELSE                                                         00012500
012600         PERFORM 300-CREATE-NEW-CARD THRU 300-EXIT                00012600
012700     END-IF.                                                      00012700
012800     IF PC-CARD-OK                                                00012800
012900         PERFORM 400-CHECK-VALIDITY THRU 400-EXIT                00012900
013000     END-IF.                                                      00013000
013100     GOBACK.                                                      00013100
013200*                                                                00013200
013300 050-OPEN-IF-NEEDED.                                              00013300
013400     MOVE "050-OPEN-IF-NEEDED" TO PARA-NAME.                     00013400
013500     IF CARDMAS-IS-OPEN                                           00013500
013600         GO TO 050-EXIT                                           00013600
013700     END-IF.                                                      00013700
013800     OPEN I-O CARDMAS.                                            00013800
013900     IF CARDMAS-NOT-PRESENT                                       00013900
014000         OPEN OUTPUT CARDMAS                                      00014000
014100         CLOSE CARDMAS                                            00014100
014200         OPEN I-O CARDMAS                                         00014200
014300     END-IF.                                                      00014300
014400     IF NOT CARDMAS-OK                                            00014400
014500         DISPLAY 'PCCARD01 - OPEN FAILED, STATUS=' WS-CARDMAS-STATU00014500
014600         MOVE 9 TO PC-CARD-RETURN-CD                              00014600
014700         GO TO 050-EXIT                                           00014700
014800     END-IF.                                                      00014800
014900     MOVE 'Y' TO WS-CARDMAS-OPEN-SW.                              00014900
015000 050-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200*                                                                00015200
015210* 11/02/01  LMF  CR-00421   NEW - NORMALIZES THE REQUEST HOLDER  00015210
015220*                          ONCE, UP FRONT, SO BOTH THE EXISTING- 00015220
015230*                          CARD COMPARE AND THE CREATE PATH USE  00015230
015240*                          THE SAME NORMALIZED VALUE.            00015240
015250 060-NORMALIZE-HOLDER.                                            00015250
015260     MOVE "060-NORMALIZE-HOLDER" TO PARA-NAME.                   00015260
015270     MOVE SPACES TO WS-NORM-INPUT.                               00015280
015280     MOVE PC-CARD-REQ-HOLDER TO WS-NORM-INPUT.                   00015290
015290     CALL "PCNORM01" USING WS-NORM-INPUT, "A", WS-NORM-OUTPUT,   00015300
015300                            WS-NORM-RETURN-CD.                    00015310
015310     IF WS-NORM-RETURN-CD NOT = 0                                00015320
015320         MOVE 2 TO PC-CARD-RETURN-CD                             00015330
015330         GO TO 060-EXIT                                          00015340
015340     END-IF.                                                      00015350
015350     MOVE WS-NORM-OUTPUT(1:30) TO WS-NORM-HOLDER.                00015360
015360 060-EXIT.                                                        00015370
015370     EXIT.                                                        00015380
015380*                                                                00015390
015390 200-CHECK-EXISTING.                                              00015390
015400     MOVE "200-CHECK-EXISTING" TO PARA-NAME.                     00015400
015500*    09/30/97  RSK  CR-00288 - SAME NUMBER, DIFFERENT CARD DATA   00015500
015600*    IS A VIOLATION, NOT A SILENT OVERWRITE.                     00015600
015610* 11/09/01  LMF  CR-00429 - A CARD NUMBER ALREADY ON FILE IS      00015610
015620*    ALWAYS THE CR-00288 VIOLATION NOW, EVEN IF THE HOLDER/       00015620
015630*    EXPIRY ON THE TRAN MATCH WHAT'S ON FILE - CARDS ARE NOT      00015630
015640*    FIND-OR-CREATE LIKE CUSTOMERS ARE.  DROPPED THE MATCH        00015640
015650*    COMPARE ADDED UNDER CR-00421; WS-NORM-HOLDER IS STILL SET    00015650
015660*    BY 060-NORMALIZE-HOLDER FOR USE ON THE CREATE PATH.          00015660
016000     MOVE 4 TO PC-CARD-RETURN-CD.                                 00016000
016100 200-EXIT.                                                        00016100
016200     EXIT.                                                        00016200
016300*                                                                00016300
016400 300-CREATE-NEW-CARD.                                             00016400
016500     MOVE "300-CREATE-NEW-CARD" TO PARA-NAME.                    00016500
017400     IF PC-CARD-REQ-EXPIRY = 0                                    00017400
017500         MOVE 3 TO PC-CARD-RETURN-CD                              00017500
017600         GO TO 300-EXIT                                           00017600
017700     END-IF.                                                      00017700
017800     INITIALIZE PC-CREDIT-CARD-REC.                              00017800
017900     MOVE PC-CARD-REQ-NUMBER TO PC-CARD-NUMBER.                  00017900
018000     MOVE WS-NORM-HOLDER TO PC-CARD-HOLDER.                      00018000
018100     MOVE PC-CARD-REQ-EXPIRY TO PC-CARD-EXPIRY.                  00018100
018200     WRITE PC-CREDIT-CARD-REC.                                    00018200
018300     IF NOT CARDMAS-OK                                            00018300
018400         MOVE 4 TO PC-CARD-RETURN-CD                              00018400
018500     END-IF.                                                      00018500
018600 300-EXIT.                                                        00018600
018700     EXIT.                                                        00018700
018800*                                                                00018800
018900 400-CHECK-VALIDITY.                                              00018900
019000     MOVE "400-CHECK-VALIDITY" TO PARA-NAME.                     00019000
019100     MOVE PC-CARD-EXPIRY TO WS-EXPIRY-FLAT.                      00019100
019200     IF WS-EXPIRY-FLAT > PC-CARD-RUN-DATE                        00019200
019300         MOVE 'Y' TO PC-CARD-VALID-SW                            00019300
019400     ELSE                                                         00019400
019500         MOVE 'N' TO PC-CARD-VALID-SW                            00019500
019600     END-IF.                                                      00019600
019700 400-EXIT.                                                        00019700
019800     EXIT.                                                        00019800
019900*                                                                00019900
020000 800-CLOSE-CARDMAS.                                               00020000
020100     MOVE "800-CLOSE-CARDMAS" TO PARA-NAME.                      00020100
020200     IF CARDMAS-IS-OPEN                                           00020200
020300         CLOSE CARDMAS                                            00020300
020400         MOVE 'N' TO WS-CARDMAS-OPEN-SW                          00020400
020500     END-IF.                                                      00020500
020600 800-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
