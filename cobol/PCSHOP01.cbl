000100 IDENTIFICATION DIVISION.                                       00000100
000200******************************************************************00000200
000300 PROGRAM-ID.   PCSHOP01.                                         00000300
000400 AUTHOR.       D. W. STOUT.                                      00000400
000500 INSTALLATION. PC SHOP DATA CENTER.                               00000500
000600 DATE-WRITTEN. 07/22/95.                                          00000600
000700 DATE-COMPILED.                                                  00000700
000800 SECURITY.     NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*                                                                00001000
001100* PCSHOP01 - PC SHOP ORDER AND FULFILLMENT BATCH DRIVER.         00001100
001200*                                                                00001200
001300* READS ORDRIN, ONE TRANSACTION PER ORDER ACTION (PLACE, CANCEL, 00001300
001400* FULFILL).  PLACE AND FULFILL CALL OUT TO PCNORM01, PCCUST01,   00001400
001500* PCCARD01 AND PCMODL01 TO VALIDATE AND NORMALIZE THE REQUEST;   00001500
001600* THE ORDER ITSELF IS KEPT IN AN IN-MEMORY ORDER-HISTORY TABLE   00001600
001700* FOR THE LIFE OF THE RUN (UNBOUNDED, APPEND-ONLY LOG).  FULFILL 00001700
001800* ALSO ACCUMULATES THE TWO FULFILLMENT-DETAILS TALLY TABLES,     00001800
001900* WHICH ARE SORTED AND PRINTED TO FULFRPT ONCE AT END-OF-RUN.    00001900
002000*                                                                00002000
002100*-----------------------------------------------------------------00002100
002200* CHANGE LOG                                                     00002200
002300*-----------------------------------------------------------------00002300
002400* 07/22/95  DWS  ORIG-0001  INITIAL VERSION - PLACE/CANCEL ONLY  00002400
002500* 02/18/96  DWS  CR-00201   ADDED FULFILL-ORDER AND THE          00002500
002600*                          FULFILLMENT SUMMARY REPORT            00002600
002700* 01/05/98  RSK  CR-00310   MODEL PART LISTS NOW CARRIED THROUGH 00002700
002800*                          TO ORDER-HISTORY FOR CUSTOM MODELS    00002800
002900* 09/30/99  RSK  CR-00360   RAISED TALLY TABLE LIMITS (SEE       00002900
003000*                          PCFULDC)                              00003000
003100* 06/09/99  RSK  Y2K-0009   Y2K REVIEW - ORDER/CARD DATES ARE    00003100
003200*                          ALREADY CCYYMMDD, NO CHANGE REQUIRED  00003200
003300* 11/02/01  LMF  CR-00421   ORDER-HISTORY RAISED TO 9999 ENTRIES 00003300
003310* 11/02/01  LMF  CR-00421   PLACE-ORDER NOW ACTUALLY CALLS       00003310
003320*                          PCNORM01 FOR THE CUSTOMER NAME AND    00003320
003330*                          PRESET MFR/MODEL NAME BEFORE HANDING  00003330
003340*                          THEM TO PCCUST01/PCMODL01; CUSTOM     00003340
003350*                          MODELS NOW RUN THROUGH PCMODL01'S     00003350
003360*                          CUSTOM-CREATE/ADD-PART FUNCTIONS SO   00003360
003370*                          THE HISTORY LOG CARRIES THE SYSTEM-   00003370
003380*                          GENERATED MODEL NAME, NOT ORDRIN'S.   00003380
003390* 11/09/01  LMF  CR-00428   PCCUSMC REPLACING CLAUSE WAS MISSING 00003390
003392*                          A LEVEL-RAISING PAIR FOR THE CUSTOM-  00003392
003394*                          MODEL FIELDS, LEAVING WS-MODL-CM-REC  00003394
003396*                          WITH NO SUBORDINATE ITEMS - FIXED SO  00003396
003398*                          THE COPY NESTS WS-MODL-CM-NAME/       00003398
003399*                          -PART-COUNT/-PART-LIST UNDER IT.      00003399
003400*-----------------------------------------------------------------00003400
003500******************************************************************00003500
003600 ENVIRONMENT DIVISION.                                           00003600
003700 CONFIGURATION SECTION.                                          00003700
003800 SOURCE-COMPUTER. IBM-370.                                        00003800
003900 OBJECT-COMPUTER. IBM-370.                                        00003900
004000 SPECIAL-NAMES.                                                  00004000
004100     C01 IS TOP-OF-FORM.                                          00004100
004200 INPUT-OUTPUT SECTION.                                           00004200
004300 FILE-CONTROL.                                                    00004300
004400     SELECT ORDRIN   ASSIGN       TO ORDRIN                      00004400
004500                     ACCESS MODE  IS SEQUENTIAL                  00004500
004600                     FILE STATUS  IS WS-ORDRIN-STATUS.            00004600
004700     SELECT FULFRPT  ASSIGN       TO FULFRPT                      00004700
004800                     ACCESS MODE  IS SEQUENTIAL                  00004800
004900                     FILE STATUS  IS WS-FULFRPT-STATUS.           00004900
005000******************************************************************00005000
005100 DATA DIVISION.                                                   00005100
005200 FILE SECTION.                                                    00005200
005300 FD  ORDRIN                                                       00005300
005400     RECORDING MODE IS F                                          00005400
005500     LABEL RECORDS ARE STANDARD.                                  00005500
005600 COPY PCORDRC.                                                    00005600
005700 FD  FULFRPT                                                      00005700
005800     RECORDING MODE IS F                                          00005800
005900     LABEL RECORDS ARE STANDARD.                                  00005900
006000 01  FULFRPT-LINE                PIC X(132).                     00006000
006100******************************************************************00006100
006200 WORKING-STORAGE SECTION.                                         00006200
006210* 11/09/01  LMF  CR-00430   PULLED THE MODEL/PART SUBSCRIPTS OUT 00006210
006212*                          OF WS-SHOP-FIELDS TO STANDALONE       00006212
006214*                          77-LEVELS - THEY'RE SCRATCH TABLE     00006214
006216*                          INDEXES, NOT PART OF THE RUN'S FIELD  00006216
006218*                          GROUP.                                00006218
006220 77  WS-MODEL-SUB                    PIC 9(02) COMP VALUE 0.    00006220
006230 77  WS-PART-SUB                     PIC 9(02) COMP VALUE 0.    00006230
006300 01  WS-SHOP-FIELDS.                                              00006300
006400     05  PARA-NAME                   PIC X(30) VALUE SPACES.     00006400
006500     05  WS-ORDRIN-STATUS            PIC X(02) VALUE SPACES.     00006500
006600         88  ORDRIN-OK                    VALUE '00'.            00006600
006700         88  ORDRIN-EOF                    VALUE '10'.           00006700
006800     05  WS-ORDRIN-STATUS-N REDEFINES WS-ORDRIN-STATUS            00006800
006900                 PIC 9(02).                                       00006900
007000     05  WS-FULFRPT-STATUS           PIC X(02) VALUE SPACES.     00007000
007100         88  FULFRPT-OK                    VALUE '00'.           00007100
007200     05  WS-RUN-DATE                 PIC 9(08) VALUE 19960101.   00007200
007300     05  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE.                   00007300
007400         10  WS-RUN-DATE-CCYY          PIC 9(04).                00007400
007500         10  WS-RUN-DATE-MM            PIC 9(02).                00007500
007600         10  WS-RUN-DATE-DD            PIC 9(02).                00007600
007700     05  WS-HIST-CNT                 PIC 9(04) COMP VALUE 0.    00007700
007800     05  WS-HIST-SUB                 PIC 9(04) COMP VALUE 0.    00007800
007900     05  WS-NEXT-ORDER-SEQ            PIC 9(06) COMP-3 VALUE 0.  00007900
007950     05  WS-NEXT-ORDER-SEQ-ALT REDEFINES WS-NEXT-ORDER-SEQ        00007950
007960                 PIC 9(06) COMP-3.                                00007960
008000     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.        00008000
008100         88  WS-ORDER-FOUND               VALUE 'Y'.              00008100
008200     05  WS-REJECT-SW                PIC X(01) VALUE 'N'.        00008200
008300         88  WS-ORDER-REJECTED            VALUE 'Y'.              00008300
008600     05  FILLER                      PIC X(12).                 00008600
008700*                                                                00008700
008800 01  WS-NORM-WORK-AREA.                                           00008900
008900     05  WS-NORM-INPUT               PIC X(40).                 00009000
009000     05  WS-NORM-OUTPUT              PIC X(40).                 00009100
009100     05  WS-NORM-CHARSET-SW          PIC X(01).                 00009200
009200     05  WS-NORM-RETURN-CD           PIC S9(04) COMP.           00009300
009300         88  WS-NORM-OK                   VALUE 0.                00009400
009350     05  FILLER                      PIC X(04).                 00009350
009400******************************************************************00009500
009500 01  WS-CUST-WORK-AREA.                                           00009600
009600     05  WS-CUST-FUNCTION-CD         PIC X(01).                 00009700
009620     05  WS-CUST-NORM-FIRST          PIC X(30) VALUE SPACES.     00009620
009640     05  WS-CUST-NORM-LAST           PIC X(30) VALUE SPACES.     00009640
009700     05  WS-CUST-RESULT-SEQ-NO       PIC 9(06).                 00009800
009800     05  WS-CUST-RETURN-CD           PIC S9(04) COMP.           00009900
009900         88  WS-CUST-OK                   VALUE 0.                00010000
009950     05  FILLER                      PIC X(04).                 00009950
010000******************************************************************00010100
010100 01  WS-CARD-WORK-AREA.                                           00010200
010200     05  WS-CARD-FUNCTION-CD         PIC X(01).                 00010300
010300     05  WS-CARD-VALID-SW            PIC X(01).                 00010400
010400         88  WS-CARD-IS-VALID             VALUE 'Y'.             00010500
010500     05  WS-CARD-RETURN-CD           PIC S9(04) COMP.           00010600
010600         88  WS-CARD-OK                   VALUE 0.                00010700
010650     05  FILLER                      PIC X(04).                 00010650
010700******************************************************************00010800
010800 01  WS-MODL-WORK-AREA.                                           00010900
010900     05  WS-MODL-FUNCTION-CD         PIC X(01).                 00011000
010920     05  WS-MODL-NORM-MFR            PIC X(30) VALUE SPACES.     00010920
010940     05  WS-MODL-NORM-NAME           PIC X(40) VALUE SPACES.     00010940
011000     05  WS-MODL-PART-LIST           PIC X(40) OCCURS 20 TIMES. 00011100
011100     COPY PCCUSMC REPLACING ==01  PC-CUSTOM-MODEL-REC== BY         00011200
011110         ==05  WS-MODL-CM-REC==                                   00011210
011120         ==05  PC-CM-MODEL-NAME== BY ==10  WS-MODL-CM-NAME==       00011220
011130         ==05  PC-CM-PART-COUNT== BY ==10  WS-MODL-CM-PART-COUNT== 00011230
011140         ==05  PC-CM-PART-LIST== BY ==10  WS-MODL-CM-PART-LIST==   00011240
011150         ==05  FILLER== BY ==10  FILLER==.                        00011250
011500     05  WS-MODL-ADD-PART-VALUE      PIC X(40).                 00011600
011600     05  WS-MODL-RETURN-CD           PIC S9(04) COMP.           00011700
011700         88  WS-MODL-OK                   VALUE 0.                00011800
011750     05  FILLER                      PIC X(04).                 00011750
011800******************************************************************00011900
011810* 11/02/01  LMF  CR-00421  - HOLDS THE GENERATED NAME/PART LIST  00011810
011820*   PCMODL01 HANDS BACK FOR EACH CUSTOM MODEL ON THE ORDER, SO   00011820
011830*   245-COPY-ONE-MODEL CAN WRITE THE SYSTEM-GENERATED NAME TO    00011830
011840*   HISTORY INSTEAD OF WHATEVER NAME CAME IN ON ORDRIN.          00011840
011850 01  WS-CUSTOM-RESULT-TABLE.                                      00011850
011860     05  WS-CR-ENTRY OCCURS 3 TIMES                               00011860
011870                 INDEXED BY WS-CR-IDX.                            00011870
011880         10  WS-CR-NAME               PIC X(40).                 00011880
011890         10  WS-CR-PART-COUNT         PIC 9(03).                 00011890
011900         10  WS-CR-PART-LIST          PIC X(40) OCCURS 8 TIMES.  00011900
011910     05  FILLER                      PIC X(06).                 00011910
011920******************************************************************00011920
011930* 11/02/01  LMF  CR-00421  - ONE NORMALIZED MFR/NAME PER MODEL   00011930
011940*   SLOT ON THE ORDER - WS-MODL-NORM-MFR/-NAME ARE OVERWRITTEN   00011940
011950*   EACH TIME 235-VALIDATE-ONE-MODEL RUNS, SO 245-COPY-ONE-MODEL 00011950
011960*   MUST PULL THE NORMALIZED VALUE FOR *THIS* MODEL FROM HERE,   00011960
011970*   NOT FROM THE SHARED SCRATCH FIELD.                           00011970
011980 01  WS-PRESET-RESULT-TABLE.                                      00011980
011990     05  WS-PR-ENTRY OCCURS 3 TIMES                               00011990
012000                 INDEXED BY WS-PR-IDX.                             00012000
012010         10  WS-PR-MFR                PIC X(30).                 00012010
012020         10  WS-PR-NAME               PIC X(40).                 00012020
012030     05  FILLER                      PIC X(06).                 00012030
012040******************************************************************00012040
012050 01  WS-ORDER-HISTORY-TABLE.                                      00012050
012060     05  WS-OH-ENTRY OCCURS 9999 TIMES                            00012060
012070                   INDEXED BY WS-OH-IDX.                          00012070
012080         COPY PCORHSC.                                            00012080
012090******************************************************************00012090
012100 COPY PCFULDC.                                                    00012100
012110******************************************************************00012110
012600 01  WS-RPT-SORT-FIELDS.                                          00012700
012700     05  WS-SORT-I                   PIC 9(03) COMP.             00012800
012800     05  WS-SORT-J                   PIC 9(03) COMP.             00012900
012900     05  WS-SORT-SWAPPED-SW          PIC X(01).                 00013000
013000         88  WS-SORT-SWAPPED              VALUE 'Y'.              00013100
013100     05  WS-SORT-HOLD-MFR            PIC X(30).                 00013200
013200     05  WS-SORT-HOLD-MODEL          PIC X(40).                 00013300
013300     05  WS-SORT-HOLD-CNT            PIC 9(05) COMP-3.          00013400
013400     05  WS-SORT-HOLD-PART           PIC X(40).                 00013500
013500     05  WS-SORT-HOLD-PCNT           PIC 9(05) COMP-3.          00013600
013600     05  FILLER                      PIC X(07).                 00013700
013700*                                                                00013800
013800 01  WS-RPT-TOTALS.                                                00013900
013900     05  WS-RPT-MFR-TOTAL            PIC 9(06) COMP-3 VALUE 0.  00014000
014000     05  WS-RPT-GRAND-PRESET         PIC 9(06) COMP-3 VALUE 0.  00014100
014100     05  WS-RPT-GRAND-PARTS          PIC 9(06) COMP-3 VALUE 0.  00014200
014200     05  WS-RPT-BREAK-MFR            PIC X(30) VALUE SPACES.     00014300
014300     05  FILLER                      PIC X(04).                 00014400
014400*                                                                00014500
014500 01  WS-RPT-DETAIL-LINE.                                          00014600
014600     05  WS-RD-MFR                   PIC X(24).                 00014700
014700     05  WS-RD-MODEL                 PIC X(35).                 00014800
014800     05  WS-RD-UNITS                 PIC ZZZZ9.                 00014900
014900     05  FILLER                      PIC X(64).                 00015000
015000*                                                                00015100
015100 01  WS-RPT-PART-LINE.                                            00015200
015200     05  WS-RP-NAME                  PIC X(61).                  00015300
015300     05  WS-RP-USES                  PIC ZZZZ9.                  00015400
015400     05  FILLER                      PIC X(62).                 00015500
015500******************************************************************00015600
015600 PROCEDURE DIVISION.                                              00015700
015700******************************************************************00015800
015800 000-MAIN.                                                        00015900
015900     MOVE "000-MAIN" TO PARA-NAME.                                00016000
016000     PERFORM 010-OPEN-FILES THRU 010-EXIT.                       00016100
016100     PERFORM 100-PROCESS-ONE-TRAN THRU 100-EXIT                  00016200
016200         UNTIL ORDRIN-EOF.                                        00016300
016300     PERFORM 700-SORT-MFR-MODEL-TBL THRU 700-EXIT.                00016400
016400     PERFORM 710-SORT-PART-TBL THRU 710-EXIT.                    00016500
016500     PERFORM 800-PRINT-REPORT THRU 800-EXIT.                     00016600
016600     PERFORM 900-CLOSE-DOWN THRU 900-EXIT.                       00016700
016700     GOBACK.                                                      00016800
016800*                                                                00016900
016900 010-OPEN-FILES.                                                  00017000
017000     MOVE "010-OPEN-FILES" TO PARA-NAME.                          00017100
017100     OPEN INPUT ORDRIN.                                           00017200
017200     OPEN OUTPUT FULFRPT.                                        00017300
017300     MOVE 0 TO WS-HIST-CNT.                                      00017400
017400     MOVE 0 TO WS-NEXT-ORDER-SEQ.                                00017500
017500     READ ORDRIN                                                 00017600
017600         AT END                                                   00017700
017700             MOVE '10' TO WS-ORDRIN-STATUS                        00017800
017800     END-READ.                                                    00017900
017900 010-EXIT.                                                        00018000
018000     EXIT.                                                        00018100
018100*                                                                00018200
018200 100-PROCESS-ONE-TRAN.                                            00018300
018300     MOVE "100-PROCESS-ONE-TRAN" TO PARA-NAME.                   00018400
018400     EVALUATE TRUE                                                00018500
018500         WHEN PC-OT-ACTION-PLACE                                  00018600
018600             PERFORM 200-PLACE-ORDER THRU 200-EXIT                00018700
018700         WHEN PC-OT-ACTION-CANCEL                                 00018800
018800             PERFORM 400-CANCEL-ORDER THRU 400-EXIT               00018900
018900         WHEN PC-OT-ACTION-FULFILL                                00019000
019000             PERFORM 500-FULFILL-ORDER THRU 500-EXIT              00019100
019100         WHEN OTHER                                                00019200
019200             DISPLAY 'PCSHOP01 - UNKNOWN ACTION ON ORDRIN, SKIPPED'00019300
019300     END-EVALUATE.                                                00019400
019400     READ ORDRIN                                                  00019500
019500         AT END                                                   00019600
019600             MOVE '10' TO WS-ORDRIN-STATUS                        00019700
019700     END-READ.                                                    00019800
019800 100-EXIT.                                                        00019900
019900     EXIT.                                                        00020000
020000*                                                                00020100
020100 200-PLACE-ORDER.                                                 00020200
020200     MOVE "200-PLACE-ORDER" TO PARA-NAME.                        00020300
020300     MOVE 'N' TO WS-REJECT-SW.                                   00020400
020400     IF PC-OT-MODEL-COUNT = 0                                     00020500
020500         MOVE 'Y' TO WS-REJECT-SW                                 00020600
020600     END-IF.                                                      00020700
020700     IF NOT WS-ORDER-REJECTED                                     00020800
020800         PERFORM 210-LOOKUP-CUSTOMER THRU 210-EXIT                00020900
021000     END-IF.                                                      00021000
021100     IF NOT WS-ORDER-REJECTED                                     00021100
021200         PERFORM 220-LOOKUP-CARD THRU 220-EXIT                    00021200
021300     END-IF.                                                      00021300
021400     IF NOT WS-ORDER-REJECTED                                     00021400
021500         IF NOT WS-CARD-IS-VALID                                  00021500
021600             MOVE 'Y' TO WS-REJECT-SW                             00021600
021700         END-IF                                                   00021700
021800     END-IF.                                                      00021800
021900     IF NOT WS-ORDER-REJECTED                                     00021900
022000         PERFORM 230-VALIDATE-MODELS THRU 230-EXIT                00022000
022100     END-IF.                                                      00022100
022200     IF NOT WS-ORDER-REJECTED                                     00022200
022300         PERFORM 240-APPEND-TO-HISTORY THRU 240-EXIT              00022300
022400     ELSE                                                         00022400
022500         DISPLAY 'PCSHOP01 - PLACE-ORDER REJECTED'                00022500
022600     END-IF.                                                      00022600
022700 200-EXIT.                                                        00022700
022800     EXIT.                                                        00022800
022900*                                                                00022900
023000 210-LOOKUP-CUSTOMER.                                             00023000
023100     MOVE "210-LOOKUP-CUSTOMER" TO PARA-NAME.                    00023100
023110*    11/02/01  LMF  CR-00421 - NORMALIZE THE FIRST/LAST NAME     00023110
023120*    PAIR BEFORE HANDING IT TO PCCUST01, WHICH EXPECTS AN        00023120
023130*    ALREADY-NORMALIZED PAIR PER ITS OWN HEADER COMMENT.          00023130
023140     MOVE SPACES TO WS-NORM-INPUT.                                00023140
023150     MOVE PC-OT-CUST-FIRST-NAME TO WS-NORM-INPUT.                 00023150
023160     MOVE 'A' TO WS-NORM-CHARSET-SW.                              00023160
023170     CALL "PCNORM01" USING WS-NORM-INPUT WS-NORM-CHARSET-SW       00023170
023180             WS-NORM-OUTPUT WS-NORM-RETURN-CD.                    00023180
023190     IF NOT WS-NORM-OK                                            00023190
023195         MOVE 'Y' TO WS-REJECT-SW                                 00023195
023196         GO TO 210-EXIT                                           00023196
023197     END-IF.                                                      00023197
023198     MOVE WS-NORM-OUTPUT(1:30) TO WS-CUST-NORM-FIRST.             00023198
023199     MOVE SPACES TO WS-NORM-INPUT.                                00023199
023200     MOVE PC-OT-CUST-LAST-NAME TO WS-NORM-INPUT.                  00023200
023210     CALL "PCNORM01" USING WS-NORM-INPUT WS-NORM-CHARSET-SW       00023210
023220             WS-NORM-OUTPUT WS-NORM-RETURN-CD.                    00023220
023230     IF NOT WS-NORM-OK                                            00023230
023240         MOVE 'Y' TO WS-REJECT-SW                                 00023240
023250         GO TO 210-EXIT                                           00023250
023260     END-IF.                                                      00023260
023270     MOVE WS-NORM-OUTPUT(1:30) TO WS-CUST-NORM-LAST.              00023270
023280     MOVE 'F' TO WS-CUST-FUNCTION-CD.                            00023280
023290     CALL "PCCUST01" USING WS-CUST-FUNCTION-CD                    00023290
023300             WS-CUST-NORM-FIRST WS-CUST-NORM-LAST                 00023300
023500             WS-CUST-RESULT-SEQ-NO WS-CUST-RETURN-CD.              00023500
023600     IF NOT WS-CUST-OK                                            00023600
023700         MOVE 'Y' TO WS-REJECT-SW                                 00023700
023800     END-IF.                                                      00023800
023900 210-EXIT.                                                        00023900
024000     EXIT.                                                        00024000
024100*                                                                00024100
024200 220-LOOKUP-CARD.                                                 00024200
024300     MOVE "220-LOOKUP-CARD" TO PARA-NAME.                        00024300
024400     MOVE 'L' TO WS-CARD-FUNCTION-CD.                            00024400
024500     CALL "PCCARD01" USING WS-CARD-FUNCTION-CD                    00024500
024600             PC-OT-CARD-NUMBER PC-OT-CARD-HOLDER                  00024600
024700             PC-OT-CARD-EXPIRY WS-RUN-DATE                        00024700
024800             WS-CARD-VALID-SW WS-CARD-RETURN-CD.                  00024800
024900     IF NOT WS-CARD-OK                                            00024900
025000         MOVE 'Y' TO WS-REJECT-SW                                 00025000
025100     END-IF.                                                      00025100
025200 220-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400*                                                                00025400
025500 230-VALIDATE-MODELS.                                             00025500
025600     MOVE "230-VALIDATE-MODELS" TO PARA-NAME.                    00025600
025700     PERFORM 235-VALIDATE-ONE-MODEL THRU 235-EXIT                00025700
025800         VARYING WS-MODEL-SUB FROM 1 BY 1                         00025800
025900             UNTIL WS-MODEL-SUB > PC-OT-MODEL-COUNT               00025900
026000                 OR WS-ORDER-REJECTED.                           00026000
026100 230-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300*                                                                00026300
026400 235-VALIDATE-ONE-MODEL.                                          00026400
026410*    11/02/01  LMF  CR-00421 - NORMALIZE THE MANUFACTURER AND    00026410
026420*    MODEL NAME BEFORE THE PRESET-CATALOGUE COMPARE IN PCMODL01, 00026420
026430*    WHICH DOES NOT NORMALIZE ON ITS OWN.                        00026430
026500     IF PC-OT-MODEL-IS-PRESET(WS-MODEL-SUB)                       00026500
026510         MOVE SPACES TO WS-NORM-INPUT                             00026510
026520         MOVE PC-OT-MODEL-MFR(WS-MODEL-SUB) TO WS-NORM-INPUT      00026520
026530         MOVE 'A' TO WS-NORM-CHARSET-SW                           00026530
026540         CALL "PCNORM01" USING WS-NORM-INPUT WS-NORM-CHARSET-SW   00026540
026550                 WS-NORM-OUTPUT WS-NORM-RETURN-CD                 00026550
026560         IF NOT WS-NORM-OK                                        00026560
026570             MOVE 'Y' TO WS-REJECT-SW                            00026570
026580             GO TO 235-EXIT                                       00026580
026590         END-IF                                                   00026590
026595         MOVE WS-NORM-OUTPUT(1:30) TO WS-MODL-NORM-MFR            00026595
026596         MOVE SPACES TO WS-NORM-INPUT                             00026596
026597         MOVE PC-OT-MODEL-NAME(WS-MODEL-SUB) TO WS-NORM-INPUT     00026597
026598         MOVE 'M' TO WS-NORM-CHARSET-SW                           00026598
026599         CALL "PCNORM01" USING WS-NORM-INPUT WS-NORM-CHARSET-SW   00026599
026600                 WS-NORM-OUTPUT WS-NORM-RETURN-CD                 00026600
026610         IF NOT WS-NORM-OK                                        00026610
026620             MOVE 'Y' TO WS-REJECT-SW                            00026620
026630             GO TO 235-EXIT                                       00026630
026640         END-IF                                                   00026640
026650         MOVE WS-NORM-OUTPUT(1:40) TO WS-MODL-NORM-NAME           00026650
026652         MOVE WS-MODL-NORM-MFR TO WS-PR-MFR(WS-MODEL-SUB)         00026652
026654         MOVE WS-MODL-NORM-NAME TO WS-PR-NAME(WS-MODEL-SUB)       00026654
026660         MOVE 'P' TO WS-MODL-FUNCTION-CD                          00026660
026700         CALL "PCMODL01" USING WS-MODL-FUNCTION-CD                00026700
026800             WS-MODL-NORM-MFR                                     00026800
026900             WS-MODL-NORM-NAME                                    00026900
027000             PC-OT-MODEL-PART-COUNT(WS-MODEL-SUB)                00027000
027100             WS-MODL-PART-LIST WS-MODL-CM-REC                    00027100
027200             WS-MODL-ADD-PART-VALUE WS-MODL-RETURN-CD            00027200
027300         IF NOT WS-MODL-OK                                        00027300
027400             MOVE 'Y' TO WS-REJECT-SW                            00027400
027500         END-IF                                                   00027500
027510     ELSE                                                          00027510
027520         PERFORM 236-BUILD-CUSTOM-MODEL THRU 236-EXIT             00027520
027600     END-IF.                                                      00027600
027700 235-EXIT.                                                        00027700
027800     EXIT.                                                        00027800
027900*                                                                00027900
027902*    11/02/01  LMF  CR-00421 - NEW - A CUSTOM MODEL'S NAME IS    00027902
027904*    SYSTEM-GENERATED BY PCMODL01, NEVER TAKEN FROM ORDRIN.  WE  00027904
027906*    CREATE IT THEN ADD-PART EACH PART ON THE TRANSACTION'S      00027906
027908*    PART LIST, IN LIST ORDER, KEEPING DUPLICATES.               00027908
027910 236-BUILD-CUSTOM-MODEL.                                          00027910
027912     MOVE "236-BUILD-CUSTOM-MODEL" TO PARA-NAME.                 00027912
027914     MOVE 'C' TO WS-MODL-FUNCTION-CD.                             00027914
027916     CALL "PCMODL01" USING WS-MODL-FUNCTION-CD                   00027916
027918             WS-MODL-NORM-MFR WS-MODL-NORM-NAME                   00027918
027920             PC-OT-MODEL-PART-COUNT(WS-MODEL-SUB)                 00027920
027922             WS-MODL-PART-LIST WS-MODL-CM-REC                     00027922
027924             WS-MODL-ADD-PART-VALUE WS-MODL-RETURN-CD.            00027924
027926     IF NOT WS-MODL-OK                                            00027926
027928         MOVE 'Y' TO WS-REJECT-SW                                00027928
027930         GO TO 236-EXIT                                           00027930
027932     END-IF.                                                      00027932
027934     PERFORM 237-ADD-ONE-PART THRU 237-EXIT                      00027934
027936         VARYING WS-PART-SUB FROM 1 BY 1                          00027936
027938             UNTIL WS-PART-SUB >                                  00027938
027940                 PC-OT-MODEL-PART-COUNT(WS-MODEL-SUB).             00027940
027942     MOVE WS-MODL-CM-NAME TO WS-CR-NAME(WS-MODEL-SUB).            00027942
027944     MOVE WS-MODL-CM-PART-COUNT TO WS-CR-PART-COUNT(WS-MODEL-SUB).00027944
027946     PERFORM 238-SAVE-ONE-PART THRU 238-EXIT                      00027946
027948         VARYING WS-PART-SUB FROM 1 BY 1                          00027948
027950             UNTIL WS-PART-SUB > WS-MODL-CM-PART-COUNT.           00027950
027952 236-EXIT.                                                        00027952
027954     EXIT.                                                        00027954
027956*                                                                00027956
027958 237-ADD-ONE-PART.                                                00027958
027960     MOVE PC-OT-MODEL-PART-LIST(WS-MODEL-SUB, WS-PART-SUB)        00027960
027962             TO WS-MODL-ADD-PART-VALUE.                           00027962
027964     MOVE 'A' TO WS-MODL-FUNCTION-CD.                             00027964
027966     CALL "PCMODL01" USING WS-MODL-FUNCTION-CD                   00027966
027968             WS-MODL-NORM-MFR WS-MODL-NORM-NAME                   00027968
027970             PC-OT-MODEL-PART-COUNT(WS-MODEL-SUB)                 00027970
027972             WS-MODL-PART-LIST WS-MODL-CM-REC                     00027972
027974             WS-MODL-ADD-PART-VALUE WS-MODL-RETURN-CD.            00027974
027976 237-EXIT.                                                        00027976
027978     EXIT.                                                        00027978
027980*                                                                00027980
027982 238-SAVE-ONE-PART.                                               00027982
027984     MOVE WS-MODL-CM-PART-LIST(WS-PART-SUB)                       00027984
027986             TO WS-CR-PART-LIST(WS-MODEL-SUB, WS-PART-SUB).       00027986
027988 238-EXIT.                                                        00027988
027990     EXIT.                                                        00027990
027992*                                                                00027992
028000 240-APPEND-TO-HISTORY.                                           00028000
028100     MOVE "240-APPEND-TO-HISTORY" TO PARA-NAME.                  00028100
028200     ADD 1 TO WS-HIST-CNT.                                       00028200
028300     ADD 1 TO WS-NEXT-ORDER-SEQ.                                 00028300
028400     INITIALIZE WS-OH-ENTRY(WS-HIST-CNT).                        00028400
028500     MOVE WS-NEXT-ORDER-SEQ TO PC-ORD-SEQ-NO(WS-HIST-CNT).        00028500
028600     MOVE WS-CUST-RESULT-SEQ-NO                                   00028600
028650         TO PC-ORD-CUST-SEQ-NO(WS-HIST-CNT).                      00028650
028800     MOVE PC-OT-CARD-NUMBER TO PC-ORD-CARD-NUMBER(WS-HIST-CNT).   00028800
028900     MOVE PC-OT-MODEL-COUNT TO PC-ORD-MODEL-COUNT(WS-HIST-CNT).   00028900
029000     PERFORM 245-COPY-ONE-MODEL THRU 245-EXIT                    00029000
029100         VARYING WS-MODEL-SUB FROM 1 BY 1                         00029100
029200             UNTIL WS-MODEL-SUB > PC-OT-MODEL-COUNT.              00029200
029300     MOVE WS-RUN-DATE TO PC-ORD-DATE(WS-HIST-CNT).                00029300
029400     MOVE 'PLACED' TO PC-ORD-STATUS(WS-HIST-CNT).                00029400
029500 240-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700*                                                                00029700
029800 245-COPY-ONE-MODEL.                                              00029800
029810*    11/02/01  LMF  CR-00421 - PRESET MODELS RECORD THE            00029810
029815*    NORMALIZED MANUFACTURER/NAME (NOT THE RAW ORDRIN VALUE) SO   00029815
029820*    THE FULFILLMENT TALLY KEY MATCHES THE CATALOGUE; CUSTOM      00029830
029840*    MODELS RECORD THE SYSTEM-GENERATED NAME/PART LIST BUILT BY   00029840
029850*    236-BUILD-CUSTOM-MODEL, NEVER THE ORDRIN VALUES.             00029850
029900     MOVE PC-OT-MODEL-TYPE(WS-MODEL-SUB)                          00029900
030000        TO PC-ORD-MODEL-TYPE(WS-HIST-CNT, WS-MODEL-SUB).          00030000
030500     MOVE PC-OT-MODEL-PART-COUNT(WS-MODEL-SUB)                   00030500
030600        TO PC-ORD-MODEL-PART-COUNT(WS-HIST-CNT, WS-MODEL-SUB).    00030600
030610     IF PC-OT-MODEL-IS-PRESET(WS-MODEL-SUB)                       00030610
030620         MOVE WS-PR-NAME(WS-MODEL-SUB)                            00030620
030630            TO PC-ORD-MODEL-NAME(WS-HIST-CNT, WS-MODEL-SUB)       00030630
030640         MOVE WS-PR-MFR(WS-MODEL-SUB)                             00030640
030650            TO PC-ORD-MODEL-MFR(WS-HIST-CNT, WS-MODEL-SUB)        00030650
030660         PERFORM 247-COPY-ONE-PART THRU 247-EXIT                 00030660
030670             VARYING WS-PART-SUB FROM 1 BY 1                      00030670
030680                 UNTIL WS-PART-SUB >                              00030680
030690                     PC-OT-MODEL-PART-COUNT(WS-MODEL-SUB)         00030690
030700     ELSE                                                         00030700
030710         MOVE WS-CR-NAME(WS-MODEL-SUB)                           00030710
030720            TO PC-ORD-MODEL-NAME(WS-HIST-CNT, WS-MODEL-SUB)       00030720
030730         MOVE SPACES                                              00030730
030740            TO PC-ORD-MODEL-MFR(WS-HIST-CNT, WS-MODEL-SUB)        00030740
030750         MOVE WS-CR-PART-COUNT(WS-MODEL-SUB)                      00030750
030760            TO PC-ORD-MODEL-PART-COUNT(WS-HIST-CNT, WS-MODEL-SUB) 00030760
030770         PERFORM 248-COPY-ONE-CUSTOM-PART THRU 248-EXIT          00030770
030780             VARYING WS-PART-SUB FROM 1 BY 1                      00030780
030790                 UNTIL WS-PART-SUB >                              00030790
030795                     WS-CR-PART-COUNT(WS-MODEL-SUB)               00030795
030950     END-IF.                                                      00030950
031100 245-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300*                                                                00031300
031400 247-COPY-ONE-PART.                                               00031400
031500     MOVE PC-OT-MODEL-PART-LIST(WS-MODEL-SUB, WS-PART-SUB)        00031500
031600        TO PC-ORD-MODEL-PART-LIST(WS-HIST-CNT, WS-MODEL-SUB,      00031600
031700                                  WS-PART-SUB).                  00031700
031800 247-EXIT.                                                        00031800
031900     EXIT.                                                        00031900
031910*                                                                00031910
031920 248-COPY-ONE-CUSTOM-PART.                                        00031920
031930     MOVE WS-CR-PART-LIST(WS-MODEL-SUB, WS-PART-SUB)              00031930
031940        TO PC-ORD-MODEL-PART-LIST(WS-HIST-CNT, WS-MODEL-SUB,      00031940
031950                                  WS-PART-SUB).                  00031950
031960 248-EXIT.                                                        00031960
031970     EXIT.                                                        00031970
032000*                                                                00032000
032100 400-CANCEL-ORDER.                                                00032100
032200     MOVE "400-CANCEL-ORDER" TO PARA-NAME.                       00032200
032300     PERFORM 410-FIND-ORDER THRU 410-EXIT.                       00032300
032400     IF WS-ORDER-FOUND                                            00032400
032500         IF PC-ORD-IS-PLACED(WS-HIST-SUB)                         00032500
032600             MOVE 'CANCELLED' TO PC-ORD-STATUS(WS-HIST-SUB)       00032600
032700         ELSE                                                     00032700
032800             DISPLAY 'PCSHOP01 - CANCEL REJECTED, NOT PLACED'     00032800
032900         END-IF                                                   00032900
033000     ELSE                                                         00033000
033100         DISPLAY 'PCSHOP01 - CANCEL REJECTED, ORDER NOT FOUND'    00033100
033200     END-IF.                                                      00033200
033300 400-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500*                                                                00033500
033600 410-FIND-ORDER.                                                  00033600
033700     MOVE 'N' TO WS-FOUND-SW.                                    00033700
033800     PERFORM 420-COMPARE-ONE-ORDER THRU 420-EXIT                 00033800
033900         VARYING WS-HIST-SUB FROM 1 BY 1                          00033900
034000             UNTIL WS-HIST-SUB > WS-HIST-CNT OR WS-ORDER-FOUND.  00034000
034100 410-EXIT.                                                        00034100
034200     EXIT.                                                        00034200
034300*                                                                00034300
034400 420-COMPARE-ONE-ORDER.                                           00034400
034500     IF PC-ORD-SEQ-NO(WS-HIST-SUB) = PC-OT-ORDER-SEQ-NO           00034500
034600         MOVE 'Y' TO WS-FOUND-SW                                  00034600
034700         ADD 1 TO WS-HIST-SUB                                     00034700
034800     END-IF.                                                      00034800
034900 420-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100*                                                                00035100
035200 500-FULFILL-ORDER.                                               00035200
035300     MOVE "500-FULFILL-ORDER" TO PARA-NAME.                      00035300
035400     PERFORM 410-FIND-ORDER THRU 410-EXIT.                       00035400
035500     IF WS-ORDER-FOUND                                            00035500
035600         IF PC-ORD-IS-PLACED(WS-HIST-SUB)                         00035600
035700             MOVE 'FULFILLED' TO PC-ORD-STATUS(WS-HIST-SUB)       00035700
035800             PERFORM 510-TALLY-ONE-MODEL THRU 510-EXIT            00035800
035900                 VARYING WS-MODEL-SUB FROM 1 BY 1                 00035900
036000                     UNTIL WS-MODEL-SUB >                         00036000
036100                         PC-ORD-MODEL-COUNT(WS-HIST-SUB)          00036100
036200         ELSE                                                     00036200
036300             DISPLAY 'PCSHOP01 - FULFILL REJECTED, NOT PLACED'   00036300
036400         END-IF                                                   00036400
036500     ELSE                                                         00036500
036600         DISPLAY 'PCSHOP01 - FULFILL REJECTED, ORDER NOT FOUND'  00036600
036700     END-IF.                                                      00036700
036800 500-EXIT.                                                        00036800
036900     EXIT.                                                        00036900
037000*                                                                00037000
037100 510-TALLY-ONE-MODEL.                                             00037100
037200     IF PC-ORD-MODEL-IS-PRESET(WS-HIST-SUB, WS-MODEL-SUB)         00037200
037300         PERFORM 520-TALLY-PRESET-MODEL THRU 520-EXIT             00037300
037400     ELSE                                                         00037400
037500         PERFORM 540-TALLY-CUSTOM-PARTS THRU 540-EXIT             00037500
037600             VARYING WS-PART-SUB FROM 1 BY 1                      00037600
037700                 UNTIL WS-PART-SUB >                              00037700
037800               PC-ORD-MODEL-PART-COUNT(WS-HIST-SUB, WS-MODEL-SUB) 00037800
037900     END-IF.                                                      00037900
038000 510-EXIT.                                                        00038000
038100     EXIT.                                                        00038100
038200*                                                                00038200
038300 520-TALLY-PRESET-MODEL.                                          00038300
038400     MOVE 'N' TO WS-FOUND-SW.                                     00038400
038500     PERFORM 525-COMPARE-ONE-MFR-MODEL THRU 525-EXIT              00038500
038600         VARYING PC-FD-MFR-IDX FROM 1 BY 1                        00038600
038700             UNTIL PC-FD-MFR-IDX > PC-FD-MFR-MODEL-CNT            00038700
038800                 OR WS-ORDER-FOUND.                               00038800
038900     IF WS-ORDER-FOUND                                            00038900
039000         SET PC-FD-MFR-IDX DOWN BY 1                              00039000
039100         ADD 1 TO PC-FD-MODEL-ORDER-CNT(PC-FD-MFR-IDX)            00039100
039200     ELSE                                                         00039200
039300         ADD 1 TO PC-FD-MFR-MODEL-CNT                             00039300
039400         SET PC-FD-MFR-IDX TO PC-FD-MFR-MODEL-CNT                00039400
039500         MOVE PC-ORD-MODEL-MFR(WS-HIST-SUB, WS-MODEL-SUB)         00039500
039600             TO PC-FD-MANUFACTURER(PC-FD-MFR-IDX)                00039600
039700         MOVE PC-ORD-MODEL-NAME(WS-HIST-SUB, WS-MODEL-SUB)        00039700
039800             TO PC-FD-MODEL-NAME(PC-FD-MFR-IDX)                  00039800
039900         MOVE 1 TO PC-FD-MODEL-ORDER-CNT(PC-FD-MFR-IDX)           00039900
040000     END-IF.                                                      00040000
040100 520-EXIT.                                                        00040100
040200     EXIT.                                                        00040200
040300*                                                                00040300
040400 525-COMPARE-ONE-MFR-MODEL.                                       00040400
040500     IF PC-FD-MANUFACTURER(PC-FD-MFR-IDX) =                       00040500
040600             PC-ORD-MODEL-MFR(WS-HIST-SUB, WS-MODEL-SUB)          00040600
040700       AND PC-FD-MODEL-NAME(PC-FD-MFR-IDX) =                      00040700
040800             PC-ORD-MODEL-NAME(WS-HIST-SUB, WS-MODEL-SUB)         00040800
040900         MOVE 'Y' TO WS-FOUND-SW                                  00040900
041000     END-IF.                                                      00041000
041100 525-EXIT.                                                        00041100
041200     EXIT.                                                        00041200
041300*                                                                00041300
041400 540-TALLY-CUSTOM-PARTS.                                          00041400
041500     MOVE 'N' TO WS-FOUND-SW.                                     00041500
041600     PERFORM 545-COMPARE-ONE-PART THRU 545-EXIT                   00041600
041700         VARYING PC-FD-PART-IDX FROM 1 BY 1                       00041700
041800             UNTIL PC-FD-PART-IDX > PC-FD-PART-CNT                00041800
041900                 OR WS-ORDER-FOUND.                               00041900
042000     IF WS-ORDER-FOUND                                            00042000
042100         SET PC-FD-PART-IDX DOWN BY 1                             00042100
042200         ADD 1 TO PC-FD-PART-USAGE-CNT(PC-FD-PART-IDX)            00042200
042300     ELSE                                                         00042300
042400         ADD 1 TO PC-FD-PART-CNT                                  00042400
042500         SET PC-FD-PART-IDX TO PC-FD-PART-CNT                    00042500
042600         MOVE PC-ORD-MODEL-PART-LIST(WS-HIST-SUB, WS-MODEL-SUB,   00042600
042700                 WS-PART-SUB) TO PC-FD-PART-NAME(PC-FD-PART-IDX)  00042700
042800         MOVE 1 TO PC-FD-PART-USAGE-CNT(PC-FD-PART-IDX)           00042800
042900     END-IF.                                                      00042900
043000 540-EXIT.                                                        00043000
043100     EXIT.                                                        00043100
043200*                                                                00043200
043300 545-COMPARE-ONE-PART.                                            00043300
043400     IF PC-FD-PART-NAME(PC-FD-PART-IDX) =                         00043400
043500             PC-ORD-MODEL-PART-LIST(WS-HIST-SUB, WS-MODEL-SUB,    00043500
043600                                     WS-PART-SUB)                00043600
043700         MOVE 'Y' TO WS-FOUND-SW                                  00043700
043800     END-IF.                                                      00043800
043900 545-EXIT.                                                        00043900
044000     EXIT.                                                        00044000
044100*                                                                00044100
044200*    THE SHOP'S TABLES ARE SMALL (200/500 ENTRIES) AND THE       00044200
044300*    REPORT IS ONLY PRINTED ONCE, SO A PLAIN EXCHANGE SORT ON    00044300
044400*    THE WORKING-STORAGE TABLE IS USED HERE RATHER THAN A SORT   00044400
044500*    VERB AND A SCRATCH FILE - SEE ALSO THE PART TABLE SORT      00044500
044600*    BELOW, WHICH FOLLOWS THE SAME PATTERN.                      00044600
044700 700-SORT-MFR-MODEL-TBL.                                          00044700
044800     MOVE "700-SORT-MFR-MODEL-TBL" TO PARA-NAME.                 00044800
044900     IF PC-FD-MFR-MODEL-CNT > 1                                  00044900
045000         PERFORM 705-ONE-PASS THRU 705-EXIT                       00045000
045100             VARYING WS-SORT-I FROM 1 BY 1                        00045100
045200                 UNTIL WS-SORT-I >= PC-FD-MFR-MODEL-CNT           00045200
045300                     OR NOT WS-SORT-SWAPPED                       00045300
045400     END-IF.                                                      00045400
045500 700-EXIT.                                                        00045500
045600     EXIT.                                                        00045600
045700*                                                                00045700
045800 705-ONE-PASS.                                                    00045800
045900     MOVE 'N' TO WS-SORT-SWAPPED-SW.                             00045900
046000     PERFORM 707-COMPARE-ADJACENT THRU 707-EXIT                  00046000
046100         VARYING WS-SORT-J FROM 1 BY 1                            00046100
046200             UNTIL WS-SORT-J >= PC-FD-MFR-MODEL-CNT.              00046200
046300 705-EXIT.                                                        00046300
046400     EXIT.                                                        00046400
046500*                                                                00046500
046600 707-COMPARE-ADJACENT.                                            00046600
046700     IF PC-FD-MANUFACTURER(WS-SORT-J) > PC-FD-MANUFACTURER(       00046700
046800             WS-SORT-J + 1)                                       00046800
046900       OR (PC-FD-MANUFACTURER(WS-SORT-J) =                        00046900
047000             PC-FD-MANUFACTURER(WS-SORT-J + 1)                   00047000
047100           AND PC-FD-MODEL-NAME(WS-SORT-J) >                      00047100
047200             PC-FD-MODEL-NAME(WS-SORT-J + 1))                     00047200
047300         MOVE PC-FD-MANUFACTURER(WS-SORT-J)   TO WS-SORT-HOLD-MFR 00047300
047400         MOVE PC-FD-MODEL-NAME(WS-SORT-J)                                00047400
047450             TO WS-SORT-HOLD-MODEL                                00047450
047600         MOVE PC-FD-MODEL-ORDER-CNT(WS-SORT-J)                    00047600
047650             TO WS-SORT-HOLD-CNT                                  00047650
047700         MOVE PC-FD-MANUFACTURER(WS-SORT-J + 1)                   00047700
047800             TO PC-FD-MANUFACTURER(WS-SORT-J)                     00047800
047900         MOVE PC-FD-MODEL-NAME(WS-SORT-J + 1)                     00047900
048000             TO PC-FD-MODEL-NAME(WS-SORT-J)                       00048000
048100         MOVE PC-FD-MODEL-ORDER-CNT(WS-SORT-J + 1)                00048100
048200             TO PC-FD-MODEL-ORDER-CNT(WS-SORT-J)                  00048200
048300         MOVE WS-SORT-HOLD-MFR                                    00048300
048350             TO PC-FD-MANUFACTURER(WS-SORT-J + 1)                 00048350
048500         MOVE WS-SORT-HOLD-MODEL                                  00048500
048550             TO PC-FD-MODEL-NAME(WS-SORT-J + 1)                   00048550
048700         MOVE WS-SORT-HOLD-CNT                                    00048700
048750             TO PC-FD-MODEL-ORDER-CNT(WS-SORT-J + 1)              00048750
048900         MOVE 'Y' TO WS-SORT-SWAPPED-SW                           00048900
049000     END-IF.                                                      00049000
049100 707-EXIT.                                                        00049100
049200     EXIT.                                                        00049200
049300*                                                                00049300
049400 710-SORT-PART-TBL.                                               00049400
049500     MOVE "710-SORT-PART-TBL" TO PARA-NAME.                      00049500
049600     IF PC-FD-PART-CNT > 1                                        00049600
049700         PERFORM 715-ONE-PASS THRU 715-EXIT                       00049700
049800             VARYING WS-SORT-I FROM 1 BY 1                        00049800
049900                 UNTIL WS-SORT-I >= PC-FD-PART-CNT                00049900
050000                     OR NOT WS-SORT-SWAPPED                       00050000
050100     END-IF.                                                      00050100
050200 710-EXIT.                                                        00050200
050300     EXIT.                                                        00050300
050400*                                                                00050400
050500 715-ONE-PASS.                                                    00050500
050600     MOVE 'N' TO WS-SORT-SWAPPED-SW.                             00050600
050700     PERFORM 717-COMPARE-ADJACENT THRU 717-EXIT                  00050700
050800         VARYING WS-SORT-J FROM 1 BY 1                            00050800
050900             UNTIL WS-SORT-J >= PC-FD-PART-CNT.                   00050900
051000 715-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200*                                                                00051200
051300 717-COMPARE-ADJACENT.                                            00051300
051400     IF PC-FD-PART-NAME(WS-SORT-J) > PC-FD-PART-NAME(WS-SORT-J +  00051400
051500             1)                                                   00051500
051600         MOVE PC-FD-PART-NAME(WS-SORT-J) TO WS-SORT-HOLD-PART     00051600
051700         MOVE PC-FD-PART-USAGE-CNT(WS-SORT-J)                           00051700
051750             TO WS-SORT-HOLD-PCNT                                 00051750
051900         MOVE PC-FD-PART-NAME(WS-SORT-J + 1)                      00051900
052000             TO PC-FD-PART-NAME(WS-SORT-J)                        00052000
052100         MOVE PC-FD-PART-USAGE-CNT(WS-SORT-J + 1)                00052100
052200             TO PC-FD-PART-USAGE-CNT(WS-SORT-J)                   00052200
052300         MOVE WS-SORT-HOLD-PART TO PC-FD-PART-NAME(WS-SORT-J + 1) 00052300
052400         MOVE WS-SORT-HOLD-PCNT                                   00052400
052450             TO PC-FD-PART-USAGE-CNT(WS-SORT-J + 1)                00052450
052600         MOVE 'Y' TO WS-SORT-SWAPPED-SW                           00052600
052700     END-IF.                                                      00052700
052800 717-EXIT.                                                        00052800
052900     EXIT.                                                        00052900
053000*                                                                00053000
053100 800-PRINT-REPORT.                                                00053100
053200     MOVE "800-PRINT-REPORT" TO PARA-NAME.                       00053200
053300     MOVE 0 TO WS-RPT-GRAND-PRESET.                              00053300
053400     MOVE 0 TO WS-RPT-GRAND-PARTS.                               00053400
053500     MOVE SPACES TO WS-RPT-BREAK-MFR.                            00053500
053600     PERFORM 810-HEADING-SECTION-1 THRU 810-EXIT.                00053600
053700     PERFORM 820-DETAIL-ONE-MFR-MODEL THRU 820-EXIT              00053700
053800         VARYING PC-FD-MFR-IDX FROM 1 BY 1                        00053800
053900             UNTIL PC-FD-MFR-IDX > PC-FD-MFR-MODEL-CNT.           00053900
054000     PERFORM 830-MFR-TOTAL-LINE THRU 830-EXIT.                   00054000
054100     PERFORM 840-GRAND-TOTAL-PRESET THRU 840-EXIT.               00054100
054200     PERFORM 850-HEADING-SECTION-2 THRU 850-EXIT.                00054200
054300     PERFORM 860-DETAIL-ONE-PART THRU 860-EXIT                   00054300
054400         VARYING PC-FD-PART-IDX FROM 1 BY 1                       00054400
054500             UNTIL PC-FD-PART-IDX > PC-FD-PART-CNT.               00054500
054600     PERFORM 870-GRAND-TOTAL-PARTS THRU 870-EXIT.                00054600
054700 800-EXIT.                                                        00054700
054800     EXIT.                                                        00054800
054900*                                                                00054900
055000 810-HEADING-SECTION-1.                                           00055000
055100     MOVE SPACES TO FULFRPT-LINE.                                00055100
055200     STRING 'MANUFACTURER            MODEL NAME               '  00055200
055300        '          UNITS' DELIMITED BY SIZE INTO FULFRPT-LINE.   00055300
055400     WRITE FULFRPT-LINE.                                         00055400
055500     MOVE ALL '-' TO FULFRPT-LINE.                               00055500
055600     WRITE FULFRPT-LINE.                                         00055600
055700 810-EXIT.                                                        00055700
055800     EXIT.                                                        00055800
055900*                                                                00055900
056000 820-DETAIL-ONE-MFR-MODEL.                                        00056000
056100     IF PC-FD-MFR-IDX > 1                                        00056100
056200       AND PC-FD-MANUFACTURER(PC-FD-MFR-IDX) NOT =                00056200
056300             WS-RPT-BREAK-MFR                                     00056300
056400         PERFORM 830-MFR-TOTAL-LINE THRU 830-EXIT                00056400
056500     END-IF.                                                      00056500
056600     MOVE PC-FD-MANUFACTURER(PC-FD-MFR-IDX) TO WS-RPT-BREAK-MFR.  00056600
056700     MOVE SPACES TO WS-RPT-DETAIL-LINE.                          00056700
056800     MOVE PC-FD-MANUFACTURER(PC-FD-MFR-IDX) TO WS-RD-MFR.        00056800
056900     MOVE PC-FD-MODEL-NAME(PC-FD-MFR-IDX)   TO WS-RD-MODEL.      00056900
057000     MOVE PC-FD-MODEL-ORDER-CNT(PC-FD-MFR-IDX) TO WS-RD-UNITS.   00057000
057100     MOVE WS-RPT-DETAIL-LINE TO FULFRPT-LINE.                    00057100
057200     WRITE FULFRPT-LINE.                                         00057200
057300     ADD PC-FD-MODEL-ORDER-CNT(PC-FD-MFR-IDX)                     00057300
057350         TO WS-RPT-MFR-TOTAL.                                     00057350
057500     ADD PC-FD-MODEL-ORDER-CNT(PC-FD-MFR-IDX)                     00057500
057550         TO WS-RPT-GRAND-PRESET.                                  00057550
057700 820-EXIT.                                                        00057700
057800     EXIT.                                                        00057800
057900*                                                                00057900
058000 830-MFR-TOTAL-LINE.                                              00058000
058100     MOVE SPACES TO WS-RPT-DETAIL-LINE.                          00058100
058200     MOVE '** MANUFACTURER TOTAL **' TO WS-RD-MODEL.             00058200
058300     MOVE WS-RPT-MFR-TOTAL TO WS-RD-UNITS.                       00058300
058400     MOVE WS-RPT-DETAIL-LINE TO FULFRPT-LINE.                    00058400
058500     WRITE FULFRPT-LINE.                                         00058500
058600     MOVE 0 TO WS-RPT-MFR-TOTAL.                                 00058600
058700 830-EXIT.                                                        00058700
058800     EXIT.                                                        00058800
058900*                                                                00058900
059000 840-GRAND-TOTAL-PRESET.                                          00059000
059100     MOVE SPACES TO WS-RPT-DETAIL-LINE.                          00059100
059200     MOVE '** GRAND TOTAL (PRESET) **' TO WS-RD-MODEL.           00059200
059300     MOVE WS-RPT-GRAND-PRESET TO WS-RD-UNITS.                    00059300
059400     MOVE WS-RPT-DETAIL-LINE TO FULFRPT-LINE.                    00059400
059500     WRITE FULFRPT-LINE.                                         00059500
059600     MOVE SPACES TO FULFRPT-LINE.                                00059600
059700     WRITE FULFRPT-LINE.                                         00059700
059800 840-EXIT.                                                        00059800
059900     EXIT.                                                        00059900
060000*                                                                00060000
060100 850-HEADING-SECTION-2.                                           00060100
060200     MOVE SPACES TO FULFRPT-LINE.                                00060200
060300     STRING 'PART NAME                                           '00060300
060400        '        USES' DELIMITED BY SIZE INTO FULFRPT-LINE.      00060400
060500     WRITE FULFRPT-LINE.                                         00060500
060600     MOVE ALL '-' TO FULFRPT-LINE.                               00060600
060700     WRITE FULFRPT-LINE.                                         00060700
060800 850-EXIT.                                                        00060800
060900     EXIT.                                                        00060900
061000*                                                                00061000
061100 860-DETAIL-ONE-PART.                                             00061100
061200     MOVE SPACES TO WS-RPT-PART-LINE.                            00061200
061300     MOVE PC-FD-PART-NAME(PC-FD-PART-IDX) TO WS-RP-NAME.         00061300
061400     MOVE PC-FD-PART-USAGE-CNT(PC-FD-PART-IDX) TO WS-RP-USES.    00061400
061500     MOVE WS-RPT-PART-LINE TO FULFRPT-LINE.                      00061500
061600     WRITE FULFRPT-LINE.                                         00061600
061700     ADD PC-FD-PART-USAGE-CNT(PC-FD-PART-IDX)                     00061700
061750         TO WS-RPT-GRAND-PARTS.                                   00061750
061900 860-EXIT.                                                        00061900
062000     EXIT.                                                        00062000
062100*                                                                00062100
062200 870-GRAND-TOTAL-PARTS.                                           00062200
062300     MOVE SPACES TO WS-RPT-PART-LINE.                            00062300
062400     MOVE '** GRAND TOTAL (PARTS) **' TO WS-RP-NAME.             00062400
062500     MOVE WS-RPT-GRAND-PARTS TO WS-RP-USES.                      00062500
062600     MOVE WS-RPT-PART-LINE TO FULFRPT-LINE.                      00062600
062700     WRITE FULFRPT-LINE.                                         00062700
062800 870-EXIT.                                                        00062800
062900     EXIT.                                                        00062900
063000*                                                                00063000
063100 900-CLOSE-DOWN.                                                  00063100
063200     MOVE "900-CLOSE-DOWN" TO PARA-NAME.                         00063200
063300     CLOSE ORDRIN.                                               00063300
063400     CLOSE FULFRPT.                                              00063400
063500     MOVE 'C' TO WS-CUST-FUNCTION-CD.                            00063500
063600     CALL "PCCUST01" USING WS-CUST-FUNCTION-CD                    00063600
063700             PC-OT-CUST-FIRST-NAME PC-OT-CUST-LAST-NAME           00063700
063800             WS-CUST-RESULT-SEQ-NO WS-CUST-RETURN-CD.              00063800
063900     MOVE 'C' TO WS-CARD-FUNCTION-CD.                            00063900
064000     CALL "PCCARD01" USING WS-CARD-FUNCTION-CD                    00064000
064100             PC-OT-CARD-NUMBER PC-OT-CARD-HOLDER                  00064100
064200             PC-OT-CARD-EXPIRY WS-RUN-DATE                        00064200
064300             WS-CARD-VALID-SW WS-CARD-RETURN-CD.                  00064300
064400 900-EXIT.                                                        00064400
064500     EXIT.                                                        00064500
