000100*****************************************************************00000100
000200* PCORDRC   -  ORDER TRANSACTION (ORDRIN) RECORD LAYOUT.         00000200
000300*              SEE PCORHSC FOR THE IN-MEMORY ORDER-HISTORY       00000300
000400*              LOG ENTRY LAYOUT.                                00000400
000500*    SHOP LIMIT: AT MOST 3 MODELS PER ORDER, AT MOST 8 PARTS     00000500
000600*    PER CUSTOM MODEL - SET BY REQUEST CR-00355 TO BOUND THE     00000600
000700*    FIXED-LENGTH TRANSACTION RECORD.  RAISE PC-OT-MAX-MODELS /  00000700
000800*    PC-OT-MAX-PARTS BELOW IF THE SHOP EVER NEEDS MORE.          00000800
000900*****************************************************************00000900
001000*                                                                00001000
001100* 07/22/95  DWS  ORIG-0001  INITIAL ORDER TRANSACTION LAYOUT     00001100
001200* 02/18/96  DWS  CR-00201   ADDED ORDER-HISTORY LOG ENTRY        00001200
001300* 01/05/98  RSK  CR-00310   RAISED PART LIST MAX FROM 5 TO 8     00001300
001400* 09/30/99  RSK  CR-00355   CAPPED MODELS/ORDER AT 3 FOR ORDRIN  00001400
001450* 11/02/01  LMF  CR-00421   ORDER-HISTORY ENTRY SPLIT OUT TO     00001450
001460*                           PCORHSC SO IT CAN NEST UNDER THE     00001460
001470*                           RUN-TIME HISTORY TABLE ENTRY         00001470
001480* 11/09/01  LMF  CR-00433   WIDENED PC-OT-MODEL-COUNT TO 9(03) - 00001480
001490*                           CR-00355 CAPS IT AT 3, BUT A 1-DIGIT 00001490
001500*                           FIELD WAS NARROWER THAN THE COUNT    00001500
001510*                           FIELD SHOULD BE; FILLER TRIMMED TO   00001510
001520*                           MATCH, RECORD LENGTH UNCHANGED       00001520
001530*****************************************************************00001530
001600 01  PC-ORDER-TRAN-REC.                                          00001600
001700     05  PC-OT-ACTION            PIC X(08).                      00001700
001800         88  PC-OT-ACTION-PLACE      VALUE 'PLACE   '.           00001800
001900         88  PC-OT-ACTION-CANCEL     VALUE 'CANCEL  '.           00001900
002000         88  PC-OT-ACTION-FULFILL    VALUE 'FULFILL '.           00002000
002100     05  PC-OT-ORDER-SEQ-NO      PIC 9(06).                      00002100
002200     05  PC-OT-CUST-FIRST-NAME   PIC X(30).                      00002200
002300     05  PC-OT-CUST-LAST-NAME    PIC X(30).                      00002300
002400     05  PC-OT-CARD-NUMBER       PIC 9(08).                      00002400
002500     05  PC-OT-CARD-HOLDER       PIC X(30).                      00002500
002600     05  PC-OT-CARD-EXPIRY       PIC 9(08).                      00002600
002700     05  PC-OT-MODEL-COUNT       PIC 9(03).                      00002700
002800     05  PC-OT-MODEL-ENTRY OCCURS 3 TIMES                        00002800
002900                   INDEXED BY PC-OT-MODEL-IDX.                   00002900
003000         10  PC-OT-MODEL-TYPE        PIC X(01).                  00003000
003100             88  PC-OT-MODEL-IS-PRESET  VALUE 'P'.               00003100
003200             88  PC-OT-MODEL-IS-CUSTOM  VALUE 'C'.               00003200
003300         10  PC-OT-MODEL-NAME        PIC X(40).                  00003300
003400         10  PC-OT-MODEL-MFR         PIC X(30).                  00003400
003500         10  PC-OT-MODEL-PART-COUNT  PIC 9(02).                  00003500
003600         10  PC-OT-MODEL-PART-LIST OCCURS 8 TIMES                00003600
003700                       PIC X(40).                                00003700
003800     05  FILLER                  PIC X(12).                      00003800
003900*                                                                00003900
