000100*****************************************************************00000100
000200* PCCUSMC   -  CUSTOM MODEL WORK RECORD                          00000200
000300*              MODEL-NAME IS SYSTEM GENERATED ('CUSTOM-PC-' +    00000300
000400*              THE GLOBAL SEQUENCE COUNTER).  PART LIST STARTS   00000400
000500*              EMPTY AND GROWS/SHRINKS AS ADD-PART/REMOVE-PART   00000500
000600*              REQUESTS ARE PROCESSED - DUPLICATE PARTS ALLOWED. 00000600
000700*****************************************************************00000700
000800*                                                                00000800
000900* 07/22/95  DWS  ORIG-0001  INITIAL CUSTOM MODEL WORK LAYOUT     00000900
001000* 01/05/98  RSK  CR-00310   RAISED PART-LIST MAX FROM 10 TO 50   00001000
001050* 11/02/01  LMF  CR-00421   SHARED BETWEEN PCMODL01'S LINKAGE    00001050
001060*                           RECORD AND PCSHOP01'S WORKING-       00001060
001070*                           STORAGE COPY OF THE SAME CALL         00001070
001080*                           PARAMETER - FIXED OCCURS, NOT ODO,    00001080
001090*                           SO BOTH SIDES OF THE CALL ARE THE     00001090
001095*                           SAME PHYSICAL LENGTH.                 00001095
001100*****************************************************************00001100
001200 01  PC-CUSTOM-MODEL-REC.                                        00001200
001300     05  PC-CM-MODEL-NAME        PIC X(40).                      00001300
001400     05  PC-CM-PART-COUNT        PIC 9(03).                      00001400
001500     05  PC-CM-PART-LIST         PIC X(40) OCCURS 50 TIMES.      00001500
001800     05  FILLER                  PIC X(09).                      00001800
