000100 IDENTIFICATION DIVISION.                                       00000100
000200******************************************************************00000200
000300 PROGRAM-ID.   PCCUST01.                                         00000300
000400 AUTHOR.       D. W. STOUT.                                      00000400
000500 INSTALLATION. PC SHOP DATA CENTER.                               00000500
000600 DATE-WRITTEN. 03/02/91.                                          00000600
000700 DATE-COMPILED.                                                  00000700
000800 SECURITY.     NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*                                                                00001000
001100* PCCUST01 - CUSTOMER IDENTITY CACHE.                             00001100
001200*                                                                00001200
001300* OWNS AND OPENS CUSTMAS (THE CUSTOMER MASTER).  CALLED ONCE      00001300
001400* PER PLACE-ORDER TRANSACTION WITH AN ALREADY-NORMALIZED         00001400
001500* FIRST/LAST NAME PAIR; RETURNS THE EXISTING CUSTOMER'S SEQUENCE 00001500
001600* NUMBER IF ONE IS ALREADY ON FILE FOR THAT NAME, OR ASSIGNS THE 00001600
001700* NEXT SEQUENCE NUMBER AND ADDS A NEW MASTER RECORD IF NOT.      00001700
001800* CUSTMAS IS LOADED ENTIRELY INTO A WORKING-STORAGE TABLE AT     00001800
001900* FIRST CALL (SAME TABLE-LOAD-THEN-SCAN HABIT AS THE PART-STOCK  00001900
002000* REORDER JOB) SINCE THE MASTER IS KEYED BY SEQUENCE NUMBER, NOT 00002000
002100* BY NAME - THERE IS NO ALTERNATE KEY ON THIS FILE.              00002100
002200*                                                                00002200
002300*-----------------------------------------------------------------00002300
002400* CHANGE LOG                                                     00002400
002500*-----------------------------------------------------------------00002500
002600* 03/02/91  DWS  ORIG-0001  INITIAL VERSION                      00002600
002700* 08/14/92  DWS  CR-00077   RAISED CACHE TABLE FROM 500 TO 2000   00002700
002800* 02/18/96  DWS  CR-00201   ADDED FUNCTION SWITCH (FIND/CLOSE)    00002800
002900* 06/09/99  RSK  Y2K-0009   Y2K REVIEW - NO DATE FIELDS, N/C      00002900
002950* 11/09/01  LMF  CR-00428   DROPPED A SELF-MOVE OF WS-CUST-NAME-  00002950
002960*                           FLAT THAT DID NOTHING - THE TWO       00002960
002970*                           MOVES RIGHT AFTER IT ALREADY FILL     00002970
002980*                           ALL 60 BYTES OF THE WORK AREA.        00002980
003000*-----------------------------------------------------------------00003000
003100******************************************************************00003100
003200 ENVIRONMENT DIVISION.                                           00003200
003300 CONFIGURATION SECTION.                                          00003300
003400 SOURCE-COMPUTER. IBM-370.                                        00003400
003500 OBJECT-COMPUTER. IBM-370.                                        00003500
003600 SPECIAL-NAMES.                                                  00003600
003700     C01 IS TOP-OF-FORM.                                          00003700
003800 INPUT-OUTPUT SECTION.                                           00003800
003900 FILE-CONTROL.                                                    00003900
004000     SELECT CUSTMAS  ASSIGN       TO CUSTMAS                      00004000
004100                     ORGANIZATION IS INDEXED                      00004100
004200                     ACCESS MODE  IS DYNAMIC                      00004200
004300                     RECORD KEY   IS PC-CUST-SEQ-NO               00004300
004400                     FILE STATUS  IS WS-CUSTMAS-STATUS.           00004400
004500******************************************************************00004500
004600 DATA DIVISION.                                                   00004600
004700 FILE SECTION.                                                    00004700
004800 FD  CUSTMAS                                                      00004800
004900     RECORDING MODE IS F                                          00004900
005000     LABEL RECORDS ARE STANDARD.                                  00005000
005100 COPY PCCUSTC.                                                    00005100
005200******************************************************************00005200
005300 WORKING-STORAGE SECTION.                                         00005300
005310* 11/09/01  LMF  CR-00430   WS-CACHE-SUB IS A SCAN INDEX, NOT     00005310
005320*                          PART OF THE FIELD GROUP - PULLED OUT  00005320
005330*                          TO A 77-LEVEL.                        00005330
005340 77  WS-CACHE-SUB                    PIC 9(04) COMP VALUE 0.      00005340
005400 01  WS-CUST-FIELDS.                                              00005400
005500     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00005500
005600     05  WS-CUSTMAS-STATUS            PIC X(02) VALUE SPACES.     00005600
005700         88  CUSTMAS-OK                   VALUE '00'.             00005700
005800         88  CUSTMAS-EOF                   VALUE '10'.            00005800
005900         88  CUSTMAS-NOT-FOUND             VALUE '23'.            00005900
006000         88  CUSTMAS-NOT-PRESENT            VALUE '35'.           00006000
006100     05  WS-CUSTMAS-STATUS-N REDEFINES WS-CUSTMAS-STATUS PIC 9(02).00006100
006200     05  WS-CUSTMAS-OPEN-SW          PIC X(01) VALUE 'N'.         00006200
006300         88  CUSTMAS-IS-OPEN              VALUE 'Y'.              00006300
006400     05  WS-CACHE-LOADED-SW          PIC X(01) VALUE 'N'.         00006400
006500         88  CACHE-IS-LOADED               VALUE 'Y'.             00006500
006600     05  WS-NEXT-SEQ-NO              PIC 9(06) COMP-3 VALUE 0.    00006600
006700     05  WS-NEXT-SEQ-NO-ALT REDEFINES WS-NEXT-SEQ-NO PIC 9(06)    00006700
006800                 COMP-3.                                          00006800
006900     05  WS-FOUND-SW                 PIC X(01) VALUE 'N'.         00006900
007000         88  WS-CUST-FOUND                VALUE 'Y'.              00007000
007200     05  FILLER                      PIC X(13).                  00007200
007300*                                                                00007300
007400 01  WS-CUST-NAME-WORK.                                          00007400
007500     05  WS-CUST-NAME-FIRST          PIC X(30).                  00007500
007600     05  WS-CUST-NAME-LAST           PIC X(30).                  00007600
007700 01  WS-CUST-NAME-FLAT REDEFINES WS-CUST-NAME-WORK PIC X(60).    00007700
007800*                                                                00007800
007900 01  WS-CUST-CACHE-TABLE.                                         00007900
008000     05  WS-CC-ENTRY OCCURS 2000 TIMES                            00008000
008100                     INDEXED BY WS-CC-IDX.                        00008100
008200         10  WS-CC-SEQ-NO            PIC 9(06).                  00008200
008300         10  WS-CC-FIRST             PIC X(30).                  00008300
008400         10  WS-CC-LAST              PIC X(30).                  00008400
008500******************************************************************00008500
008600 LINKAGE SECTION.                                                00008600
008700 01  PC-CUST-FUNCTION-CD              PIC X(01).                 00008700
008800     88  PC-CUST-FN-FIND-OR-CREATE       VALUE 'F'.               00008800
008900     88  PC-CUST-FN-CLOSE-DOWN           VALUE 'C'.               00008900
009000 01  PC-CUST-REQ-FIRST                PIC X(30).                  00009000
009100 01  PC-CUST-REQ-LAST                 PIC X(30).                  00009100
009200 01  PC-CUST-RESULT-SEQ-NO            PIC 9(06).                 00009200
009300 01  PC-CUST-RETURN-CD                PIC S9(04) COMP.            00009300
009400     88  PC-CUST-OK                      VALUE 0.                00009400
009500     88  PC-CUST-FILE-ERROR              VALUE 9.                00009500
009600******************************************************************00009600
009700 PROCEDURE DIVISION USING PC-CUST-FUNCTION-CD, PC-CUST-REQ-FIRST, 00009700
009800                          PC-CUST-REQ-LAST, PC-CUST-RESULT-SEQ-NO,00009800
009900                          PC-CUST-RETURN-CD.                      00009900
010000******************************************************************00010000
010100 000-CUST-MAIN.                                                   00010100
010200     MOVE "000-CUST-MAIN" TO PARA-NAME.                          00010200
010300     MOVE 0 TO PC-CUST-RETURN-CD.                                00010300
010400     IF PC-CUST-FN-CLOSE-DOWN                                     00010400
010500         PERFORM 800-CLOSE-CUSTMAS THRU 800-EXIT                 00010500
010600         GOBACK                                                   00010600
010700     END-IF.                                                      00010700
010800     PERFORM 050-OPEN-IF-NEEDED THRU 050-EXIT.                   00010800
010900     IF PC-CUST-FILE-ERROR                                        00010900
011000         GOBACK                                                   00011000
011100     END-IF.                                                      00011100
011300     MOVE PC-CUST-REQ-FIRST TO WS-CUST-NAME-FIRST.                 00011300
011400     MOVE PC-CUST-REQ-LAST  TO WS-CUST-NAME-LAST.                 00011400
011500     PERFORM 200-SCAN-CACHE THRU 200-EXIT.                       00011500
011600     IF WS-CUST-FOUND                                             00011600
011700         MOVE WS-CC-SEQ-NO(WS-CACHE-SUB) TO PC-CUST-RESULT-SEQ-NO 00011700
011800     ELSE                                                         00011800
011900         PERFORM 300-CREATE-NEW-CUSTOMER THRU 300-EXIT            00011900
012000         MOVE WS-NEXT-SEQ-NO TO PC-CUST-RESULT-SEQ-NO             00012000
012100     END-IF.                                                      00012100
012200     GOBACK.                                                      00012200
012300*                                                                00012300
012400 050-OPEN-IF-NEEDED.                                              00012400
012500     MOVE "050-OPEN-IF-NEEDED" TO PARA-NAME.                     00012500
012600     IF CUSTMAS-IS-OPEN                                           00012600
012700         GO TO 050-EXIT                                           00012700
012800     END-IF.                                                      00012800
012900     OPEN I-O CUSTMAS.                                            00012900
013000     IF CUSTMAS-NOT-PRESENT                                       00013000
013100         OPEN OUTPUT CUSTMAS                                      00013100
013200         CLOSE CUSTMAS                                            00013200
013300         OPEN I-O CUSTMAS                                         00013300
013400     END-IF.                                                      00013400
013500     IF NOT CUSTMAS-OK                                            00013500
013600         DISPLAY 'PCCUST01 - OPEN FAILED, STATUS=' WS-CUSTMAS-STATUS00013600
013800         MOVE 9 TO PC-CUST-RETURN-CD                              00013800
013900         GO TO 050-EXIT                                           00013900
014000     END-IF.                                                      00014000
014100     MOVE 'Y' TO WS-CUSTMAS-OPEN-SW.                              00014100
014200     PERFORM 100-LOAD-CACHE-TABLE THRU 100-EXIT.                 00014200
014300 050-EXIT.                                                        00014300
014400     EXIT.                                                        00014400
014500*                                                                00014500
014600 100-LOAD-CACHE-TABLE.                                            00014600
014700     MOVE "100-LOAD-CACHE-TABLE" TO PARA-NAME.                   00014700
014800     MOVE 0 TO WS-CACHE-SUB, WS-NEXT-SEQ-NO.                     00014800
014900     MOVE SPACES TO WS-CUSTMAS-STATUS.                            00014900
015000     PERFORM 110-READ-ONE-CUSTMAS THRU 110-EXIT.                 00015000
015100     PERFORM 110-READ-ONE-CUSTMAS THRU 110-EXIT                  00015100
015200         UNTIL CUSTMAS-EOF.                                       00015200
015300     MOVE 'Y' TO WS-CACHE-LOADED-SW.                             00015300
015400 100-EXIT.                                                        00015400
015500     EXIT.                                                        00015500
015600*                                                                00015600
015700 110-READ-ONE-CUSTMAS.                                            00015700
015800     READ CUSTMAS NEXT RECORD                                     00015800
015900         AT END                                                   00015900
016000             MOVE '10' TO WS-CUSTMAS-STATUS                       00016000
016100     END-READ.                                                    00016100
016200     IF CUSTMAS-OK                                                00016200
016300         ADD 1 TO WS-CACHE-SUB                                    00016300
016400         MOVE PC-CUST-SEQ-NO    TO WS-CC-SEQ-NO(WS-CACHE-SUB)     00016400
016500         MOVE PC-FIRST-NAME     TO WS-CC-FIRST(WS-CACHE-SUB)      00016500
016600         MOVE PC-LAST-NAME      TO WS-CC-LAST(WS-CACHE-SUB)       00016600
016700         IF PC-CUST-SEQ-NO > WS-NEXT-SEQ-NO                      00016700
016800             MOVE PC-CUST-SEQ-NO TO WS-NEXT-SEQ-NO                00016800
016900         END-IF                                                   00016900
017000     END-IF.                                                      00017000
017100 110-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
017300*                                                                00017300
017400 200-SCAN-CACHE.                                                  00017400
017500     MOVE "200-SCAN-CACHE" TO PARA-NAME.                         00017500
017600     MOVE 'N' TO WS-FOUND-SW.                                     00017600
017700     PERFORM 210-COMPARE-ONE-ENTRY THRU 210-EXIT                 00017700
017800         VARYING WS-CACHE-SUB FROM 1 BY 1                         00017800
017900             UNTIL WS-CACHE-SUB > 2000 OR WS-CUST-FOUND.         00017900
018000     IF WS-CUST-FOUND                                             00018000
018100         SUBTRACT 1 FROM WS-CACHE-SUB                             00018100
018200     END-IF.                                                      00018200
018300 200-EXIT.                                                        00018300
018400     EXIT.                                                        00018400
018500*                                                                00018500
018600 210-COMPARE-ONE-ENTRY.                                           00018600
018700     IF WS-CC-SEQ-NO(WS-CACHE-SUB) > 0                           00018700
018800       AND WS-CC-FIRST(WS-CACHE-SUB) = WS-CUST-NAME-FIRST         00018800
018900       AND WS-CC-LAST(WS-CACHE-SUB)  = WS-CUST-NAME-LAST          00018900
019000         MOVE 'Y' TO WS-FOUND-SW                                  00019000
019100         ADD 1 TO WS-CACHE-SUB                                    00019100
019200     END-IF.                                                      00019200
019300 210-EXIT.                                                        00019300
019400     EXIT.                                                        00019400
019500*                                                                00019500
019600 300-CREATE-NEW-CUSTOMER.                                         00019600
019700     MOVE "300-CREATE-NEW-CUSTOMER" TO PARA-NAME.                00019700
019800     ADD 1 TO WS-NEXT-SEQ-NO.                                    00019800
019900     ADD 1 TO WS-CACHE-SUB.                                       00019900
020000     MOVE WS-NEXT-SEQ-NO   TO WS-CC-SEQ-NO(WS-CACHE-SUB).         00020000
020100     MOVE WS-CUST-NAME-FIRST TO WS-CC-FIRST(WS-CACHE-SUB).        00020100
020200     MOVE WS-CUST-NAME-LAST  TO WS-CC-LAST(WS-CACHE-SUB).         00020200
020300     INITIALIZE PC-CUSTOMER-REC.                                  00020300
020350     MOVE WS-NEXT-SEQ-NO   TO PC-CUST-SEQ-NO.                     00020350
020400     MOVE WS-CUST-NAME-FIRST TO PC-FIRST-NAME.                   00020400
020500     MOVE WS-CUST-NAME-LAST  TO PC-LAST-NAME.                    00020500
020700     WRITE PC-CUSTOMER-REC.                                       00020700
020800     IF NOT CUSTMAS-OK                                            00020800
020900         DISPLAY 'PCCUST01 - WRITE FAILED, STATUS=' WS-CUSTMAS-STATUS00020900
021100         MOVE 9 TO PC-CUST-RETURN-CD                             00021100
021200     END-IF.                                                      00021200
021300 300-EXIT.                                                        00021300
021400     EXIT.                                                        00021400
021500*                                                                00021500
021600 800-CLOSE-CUSTMAS.                                                00021600
021700     MOVE "800-CLOSE-CUSTMAS" TO PARA-NAME.                      00021700
021800     IF CUSTMAS-IS-OPEN                                           00021800
021900         CLOSE CUSTMAS                                            00021900
022000         MOVE 'N' TO WS-CUSTMAS-OPEN-SW                           00022000
022100     END-IF.                                                      00022100
022200 800-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
