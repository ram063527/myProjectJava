000100*****************************************************************00000100
000200* PCCUSTC   -  CUSTOMER MASTER RECORD (CUSTMAS)                  00000200
000300*              ONE RECORD PER DISTINCT NORMALIZED (FIRST,LAST)   00000300
000400*              NAME SEEN DURING THE LIFE OF A RUN.  KEYED BY A   00000400
000500*              SYNTHETIC SEQUENCE NUMBER ASSIGNED ON FIRST SIGHT.00000500
000600*****************************************************************00000600
000700*                                                                00000700
000800* 03/02/91  RSK  ORIG-0001  INITIAL CUSTOMER MASTER LAYOUT       00000800
000900* 02/18/96  DWS  CR-00201   ADDED PC-CUST-SEQ-NO AS RECORD KEY   00000900
001000* 06/09/99  RSK  Y2K-0009   Y2K REVIEW - NO DATE FIELDS, N/C     00001000
001100*****************************************************************00001100
001200 01  PC-CUSTOMER-REC.                                            00001200
001300     05  PC-CUST-KEY.                                            00001300
001400         10  PC-CUST-SEQ-NO      PIC 9(06).                      00001400
001410     COPY PCNAMEC REPLACING ==PC-NAME-REC== BY ==PC-CUST-NAME==.  00001410
001800     05  FILLER                  PIC X(08).                      00001800
