000100*****************************************************************00000100
000200* PCPRSTC   -  PRESET MODEL CATALOGUE RECORD (PRSETMS)           00000200
000300*              READ-ONLY REFERENCE DATA FOR THE RUN - FIXED,     00000300
000400*              IMMUTABLE PARTS LIST PER MODEL.                  00000400
000500*****************************************************************00000500
000600*                                                                00000600
000700* 07/22/95  DWS  ORIG-0001  INITIAL PRESET MODEL CATALOGUE LAYOUT00000700
000800* 01/05/98  RSK  CR-00310   RAISED PART-LIST MAX FROM 10 TO 20   00000800
000900*****************************************************************00000900
001000 01  PC-PRESET-MODEL-REC.                                        00001000
001100     05  PC-PM-KEY.                                              00001100
001200         10  PC-PM-MANUFACTURER  PIC X(30).                      00001200
001300         10  PC-PM-MODEL-NAME    PIC X(40).                      00001300
001400     05  PC-PM-PART-COUNT        PIC 9(02).                      00001400
001500     05  PC-PM-PART-LIST         PIC X(40)                       00001500
001600                     OCCURS 1 TO 20 TIMES                        00001600
001700                     DEPENDING ON PC-PM-PART-COUNT.               00001700
001800     05  FILLER                  PIC X(08).                      00001800
