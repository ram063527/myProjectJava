000100 IDENTIFICATION DIVISION.                                       00000100
000200******************************************************************00000200
000300* PROGRAM-ID.  PCNORM01.                                        00000300
000400 PROGRAM-ID.   PCNORM01.                                        00000400
000500 AUTHOR.       D. W. STOUT.                                     00000500
000600 INSTALLATION. PC SHOP DATA CENTER.                              00000600
000700 DATE-WRITTEN. 03/02/91.                                        00000700
000800 DATE-COMPILED.                                                  00000800
000900 SECURITY.     NON-CONFIDENTIAL.                                00000900
001000******************************************************************00001000
001100*                                                                00001100
001200* PCNORM01 - NAME / HOLDER / MANUFACTURER / MODEL-NAME           00001200
001300*             NORMALIZATION AND VALIDATION SUBROUTINE.           00001300
001400*                                                                00001400
001500* CALLED BY PCSHOP01, PCCUST01, PCCARD01 AND PCMODL01 ANY TIME   00001500
001600* A RAW CHARACTER STRING HAS TO BE LOWERCASED, TRIMMED, HAD ITS  00001600
001700* INTERNAL BLANKS SQUEEZED TO ONE, AND HAD ITS CHARACTER SET     00001700
001800* CHECKED AGAINST ONE OF TWO ALLOWED ALPHABETS:                  00001800
001900*                                                                00001900
002000*   PC-NORM-CHARSET-SW = 'A'  LETTERS AND SPACE ONLY             00002000
002100*                             (PERSON NAME, CARD HOLDER,         00002100
002200*                              MANUFACTURER)                    00002200
002300*   PC-NORM-CHARSET-SW = 'M'  LETTERS, DIGITS, SPACE, HYPHEN     00002300
002400*                             (PRESET OR CUSTOM MODEL NAME)      00002400
002500*                                                                00002500
003000*                                                                00003000
003100*-----------------------------------------------------------------00003100
003200* CHANGE LOG                                                     00003200
003300*-----------------------------------------------------------------00003300
003400* 03/02/91  DWS  ORIG-0001  INITIAL VERSION - NAME NORMALIZE ONLY00003400
003500* 08/14/92  DWS  CR-00077   ADDED MANUFACTURER CHARSET SWITCH    00003500
003600* 05/19/94  RSK  CR-00142   ADDED MODEL-NAME CHARSET (HYPHEN OK) 00003600
003700* 02/18/96  DWS  CR-00201   ADDED PCNORM01R ROUND-TRIP SPLIT ENTRY00003700
003800* 06/09/99  RSK  Y2K-0009   Y2K REVIEW - NO DATE FIELDS, N/C     00003800
003900* 11/02/01  LMF  CR-00421   REJECT ON FIRST BAD CHAR, NOT LAST   00003900
003910* 11/09/01  LMF  CR-00431   DROPPED PCNORM01R - NO ORDRIN FIELD  00003910
003920*                          EVER CARRIES A COMBINED "FIRST - LAST"00003920
003930*                          DISPLAY NAME TO SPLIT, AND NOTHING IN 00003930
003940*                          THE TREE CALLED THE ENTRY POINT - THE 00003940
003950*                          CR-00201 ROUND-TRIP SPLIT WAS DEAD    00003950
003960*                          CODE FROM THE DAY IT WAS ADDED        00003960
004000*-----------------------------------------------------------------00004000
004100******************************************************************00004100
004200 ENVIRONMENT DIVISION.                                           00004200
004300 CONFIGURATION SECTION.                                          00004300
004400 SOURCE-COMPUTER. IBM-370.                                       00004400
004500 OBJECT-COMPUTER. IBM-370.                                       00004500
004600 SPECIAL-NAMES.                                                  00004600
004700     C01 IS TOP-OF-FORM.                                         00004700
004800******************************************************************00004800
004900 DATA DIVISION.                                                  00004900
005000 WORKING-STORAGE SECTION.                                        00005000
005010* 11/09/01  LMF  CR-00430   WS-CHAR-SUB/WS-OUT-SUB ARE SCAN       00005010
005020*                          INDEXES, NOT PART OF THE FIELD GROUP  00005020
005030*                          BELOW - PULLED OUT TO 77-LEVELS.      00005030
005040 77  WS-CHAR-SUB                     PIC 9(02) COMP VALUE 0.     00005040
005050 77  WS-OUT-SUB                      PIC 9(02) COMP VALUE 0.     00005050
005100 01  WS-NORM-FIELDS.                                              00005100
005200     05  PARA-NAME                  PIC X(30) VALUE SPACES.      00005200
005500     05  WS-SCAN-SUB                 PIC 9(02) COMP VALUE 0.     00005500
005600     05  WS-TRUE-LEN                 PIC 9(02) COMP VALUE 0.     00005600
005700     05  WS-PREV-OUT-SPACE-SW        PIC X(01) VALUE 'Y'.        00005700
005800         88  WS-PREV-OUT-WAS-SPACE       VALUE 'Y'.              00005800
005900     05  WS-BAD-CHAR-SW               PIC X(01) VALUE 'N'.       00005900
006000         88  WS-BAD-CHAR-FOUND           VALUE 'Y'.              00006000
006100     05  WS-ALL-SPACE-SW              PIC X(01) VALUE 'Y'.       00006100
006200         88  WS-INPUT-ALL-SPACE          VALUE 'Y'.              00006200
006210     05  WS-UPPER-ALPHABET           PIC X(26)               00006210
006220                 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.          00006220
006230     05  WS-LOWER-ALPHABET           PIC X(26)               00006230
006240                 VALUE 'abcdefghijklmnopqrstuvwxyz'.          00006240
006300     05  FILLER                      PIC X(08).                 00006300
006400*                                                                00006400
007200******************************************************************00007200
007300 LINKAGE SECTION.                                                00007300
007400 01  PC-NORM-INPUT                   PIC X(40).                 00007400
007500 01  PC-NORM-INPUT-TBL REDEFINES PC-NORM-INPUT.                  00007500
007600     05  PC-NORM-INPUT-CHAR          PIC X(01) OCCURS 40 TIMES.  00007600
007700 01  PC-NORM-CHARSET-SW               PIC X(01).                 00007700
007800     88  PC-NORM-CHARSET-ALPHA           VALUE 'A'.              00007800
007900     88  PC-NORM-CHARSET-MODEL           VALUE 'M'.              00007900
008000 01  PC-NORM-OUTPUT                   PIC X(40).                 00008000
008100 01  PC-NORM-OUTPUT-TBL REDEFINES PC-NORM-OUTPUT.                00008100
008200     05  PC-NORM-OUTPUT-CHAR         PIC X(01) OCCURS 40 TIMES.  00008200
008300 01  PC-NORM-RETURN-CD                PIC S9(04) COMP.           00008300
008400     88  PC-NORM-OK                      VALUE 0.                00008400
008500     88  PC-NORM-BLANK-REJECTED          VALUE 1.                00008500
008600     88  PC-NORM-CHARSET-REJECTED        VALUE 2.                00008600
008700*                                                                00008700
009700******************************************************************00009700
009800 PROCEDURE DIVISION USING PC-NORM-INPUT, PC-NORM-CHARSET-SW,     00009800
009900                          PC-NORM-OUTPUT, PC-NORM-RETURN-CD.      00009900
010000******************************************************************00010000
010100 000-NORMALIZE-MAIN.                                              00010100
010200     MOVE "000-NORMALIZE-MAIN" TO PARA-NAME.                     00010200
010300     MOVE SPACES TO PC-NORM-OUTPUT.                               00010300
010400     MOVE 0 TO PC-NORM-RETURN-CD.                                00010400
010500     PERFORM 100-CHECK-NOT-BLANK THRU 100-EXIT.                  00010500
010600     IF PC-NORM-BLANK-REJECTED                                   00010600
010700         GOBACK                                                  00010700
010800     END-IF.                                                     00010800
010900     PERFORM 200-LOWER-TRIM-COLLAPSE THRU 200-EXIT.               00010900
011000     PERFORM 300-CHECK-CHARSET THRU 300-EXIT.                    00011000
011100     GOBACK.                                                     00011100
011200*                                                                00011200
011300 100-CHECK-NOT-BLANK.                                             00011300
011400     MOVE "100-CHECK-NOT-BLANK" TO PARA-NAME.                     00011400
011500     MOVE 'Y' TO WS-ALL-SPACE-SW.                                 00011500
011600     PERFORM 110-SCAN-FOR-NONBLANK THRU 110-EXIT                  00011600
011700         VARYING WS-SCAN-SUB FROM 1 BY 1                          00011700
011800             UNTIL WS-SCAN-SUB > 40.                              00011800
011900     IF WS-INPUT-ALL-SPACE                                        00011900
012000         MOVE 1 TO PC-NORM-RETURN-CD                              00012000
012100     END-IF.                                                      00012100
012200 100-EXIT.                                                        00012200
012300     EXIT.                                                        00012300
012400*                                                                00012400
012500 110-SCAN-FOR-NONBLANK.                                           00012500
012600     IF PC-NORM-INPUT-CHAR(WS-SCAN-SUB) NOT = SPACE                00012600
012700         MOVE 'N' TO WS-ALL-SPACE-SW                              00012700
012800     END-IF.                                                      00012800
012900 110-EXIT.                                                        00012900
013000     EXIT.                                                        00013000
013100*                                                                00013100
013200 200-LOWER-TRIM-COLLAPSE.                                         00013200
013300     MOVE "200-LOWER-TRIM-COLLAPSE" TO PARA-NAME.                 00013300
013400*    03/02/91 - LOWERCASE THE WHOLE STRING FIRST                  00013400
013500     INSPECT PC-NORM-INPUT CONVERTING WS-UPPER-ALPHABET            00013500
013550         TO WS-LOWER-ALPHABET.                                   00013550
013600     MOVE 0 TO WS-OUT-SUB.                                        00013600
013700     MOVE 'Y' TO WS-PREV-OUT-SPACE-SW.                            00013700
013800     PERFORM 210-COLLAPSE-ONE-CHAR THRU 210-EXIT                  00013800
013900         VARYING WS-CHAR-SUB FROM 1 BY 1                          00013900
014000             UNTIL WS-CHAR-SUB > 40.                               00014000
014100*    TRIM ANY TRAILING SPACE LEFT BY THE COLLAPSE LOOP            00014100
014200     IF WS-OUT-SUB > 0                                            00014200
014300       AND PC-NORM-OUTPUT-CHAR(WS-OUT-SUB) = SPACE                00014300
014400         SUBTRACT 1 FROM WS-OUT-SUB                               00014400
014500     END-IF.                                                      00014500
014600 200-EXIT.                                                        00014600
014700     EXIT.                                                        00014700
014800*                                                                00014800
014900 210-COLLAPSE-ONE-CHAR.                                           00014900
015000     IF PC-NORM-INPUT-CHAR(WS-CHAR-SUB) = SPACE                   00015000
015100         IF NOT WS-PREV-OUT-WAS-SPACE AND WS-OUT-SUB > 0          00015100
015200             ADD 1 TO WS-OUT-SUB                                  00015200
015300             MOVE SPACE TO PC-NORM-OUTPUT-CHAR(WS-OUT-SUB)        00015300
015400             MOVE 'Y' TO WS-PREV-OUT-SPACE-SW                    00015400
015500         END-IF                                                   00015500
015600     ELSE                                                         00015600
015700         ADD 1 TO WS-OUT-SUB                                      00015700
015800         MOVE PC-NORM-INPUT-CHAR(WS-CHAR-SUB)                     00015800
015900                      TO PC-NORM-OUTPUT-CHAR(WS-OUT-SUB)          00015900
016000         MOVE 'N' TO WS-PREV-OUT-SPACE-SW                        00016000
016100     END-IF.                                                      00016100
016200 210-EXIT.                                                        00016200
016300     EXIT.                                                        00016300
016400*                                                                00016400
016500 300-CHECK-CHARSET.                                               00016500
016600     MOVE "300-CHECK-CHARSET" TO PARA-NAME.                      00016600
016700     MOVE 'N' TO WS-BAD-CHAR-SW.                                  00016700
016800     PERFORM 310-CHECK-ONE-CHAR THRU 310-EXIT                     00016800
016900         VARYING WS-SCAN-SUB FROM 1 BY 1                          00016900
017000             UNTIL WS-SCAN-SUB > 40 OR WS-BAD-CHAR-FOUND.         00017000
017100     IF WS-BAD-CHAR-FOUND                                         00017100
017200         MOVE 2 TO PC-NORM-RETURN-CD                              00017200
017300     END-IF.                                                      00017300
017400 300-EXIT.                                                        00017400
017500     EXIT.                                                        00017500
017600*                                                                00017600
017700 310-CHECK-ONE-CHAR.                                              00017700
017800*    11/02/01  LMF  CR-00421 - STOP AT THE FIRST OFFENDING CHAR   00017800
017900     IF PC-NORM-OUTPUT-CHAR(WS-SCAN-SUB) = SPACE                  00017900
018000         NEXT SENTENCE                                            00018000
018100     ELSE                                                         00018100
018200       IF PC-NORM-OUTPUT-CHAR(WS-SCAN-SUB) IS ALPHABETIC-LOWER    00018200
018300         NEXT SENTENCE                                            00018300
018400       ELSE                                                       00018400
018500         IF PC-NORM-CHARSET-MODEL                                 00018500
018600           AND (PC-NORM-OUTPUT-CHAR(WS-SCAN-SUB) IS NUMERIC       00018600
018700             OR PC-NORM-OUTPUT-CHAR(WS-SCAN-SUB) = '-')          00018700
018800             NEXT SENTENCE                                        00018800
018900         ELSE                                                     00018900
019000             MOVE 'Y' TO WS-BAD-CHAR-SW                          00019000
019100         END-IF                                                   00019100
019200       END-IF                                                     00019200
019300     END-IF.                                                      00019300
019400 310-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600*                                                                00019600
024100******************************************************************00024100
024200 9999-ABEND-ROUTINE.                                              00024200
024300*    SHOULD NEVER BE REACHED - LEFT IN PLACE IN CASE A FUTURE     00024300
024400*    CALLER ADDS A PATH THAT FALLS THROUGH WITHOUT A GOBACK.      00024400
024500     DISPLAY 'PCNORM01 - FELL THROUGH, PARA-NAME=' PARA-NAME.     00024500
024600     MOVE 99 TO PC-NORM-RETURN-CD.                                00024600
024700     GOBACK.                                                      00024700
