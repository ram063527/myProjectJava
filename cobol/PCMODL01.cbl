000100 IDENTIFICATION DIVISION.                                       00000100
000200******************************************************************00000200
000300 PROGRAM-ID.   PCMODL01.                                         00000300
000400 AUTHOR.       D. W. STOUT.                                      00000400
000500 INSTALLATION. PC SHOP DATA CENTER.                               00000500
000600 DATE-WRITTEN. 07/22/95.                                          00000600
000700 DATE-COMPILED.                                                  00000700
000800 SECURITY.     NON-CONFIDENTIAL.                                 00000800
000900******************************************************************00000900
001000*                                                                00001000
001100* PCMODL01 - PC MODEL SUBROUTINE (PRESET CATALOGUE LOOKUP AND    00001100
001200*             CUSTOM MODEL MAINTENANCE).                         00001200
001300*                                                                00001300
001400* OWNS PRSETMS.  LOADS THE WHOLE CATALOGUE INTO A TABLE ON THE   00001400
001500* FIRST CALL (SAME ONE-TIME TABLE-LOAD-THEN-SCAN HABIT USED BY   00001500
001600* THE PART-STOCK REORDER-POINT JOB) AND SCANS THE TABLE ON EVERY 00001600
001700* PRESET LOOKUP AFTER THAT - PRSETMS IS READ-ONLY REFERENCE      00001700
001800* DATA FOR THE WHOLE RUN.                                        00001800
001900*                                                                00001900
002000* ALSO HOLDS THE GLOBAL CUSTOM-MODEL SEQUENCE COUNTER (STARTS AT 00002000
002100* 1, NEVER RESET, NEVER REUSED) AND THE ADD-PART MUTATOR FOR A   00002100
002200* CUSTOM MODEL'S PART LIST.                                      00002200
002300*                                                                00002300
002400*-----------------------------------------------------------------00002400
002500* CHANGE LOG                                                     00002500
002600*-----------------------------------------------------------------00002600
002700* 07/22/95  DWS  ORIG-0001  INITIAL VERSION - PRESET LOOKUP ONLY 00002700
002800* 01/05/98  RSK  CR-00310   ADDED CUSTOM-CREATE / ADD-PART /     00002800
002900*                          REMOVE-PART FUNCTIONS                00002900
003000* 09/30/99  RSK  CR-00360   RAISED CATALOGUE TABLE FROM 50 TO 300 00003000
003100* 11/02/01  LMF  CR-00421   REMOVE-PART NOW STOPS AFTER THE      00003100
003200*                          FIRST MATCH, NOT ALL MATCHES          00003200
003210* 11/09/01  LMF  CR-00432   DROPPED REMOVE-PART ('R') - ORDRIN   00003210
003220*                          HAS NO TRANSACTION THAT EVER SENDS    00003220
003230*                          IT, PC-OT-ACTION ONLY KNOWS PLACE/    00003230
003240*                          CANCEL/FULFILL - THE FUNCTION WAS     00003240
003250*                          NEVER REACHABLE FROM A BATCH RUN      00003250
003300*-----------------------------------------------------------------00003300
003400******************************************************************00003400
003500 ENVIRONMENT DIVISION.                                           00003500
003600 CONFIGURATION SECTION.                                          00003600
003700 SOURCE-COMPUTER. IBM-370.                                        00003700
003800 OBJECT-COMPUTER. IBM-370.                                        00003800
003900 SPECIAL-NAMES.                                                  00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100 INPUT-OUTPUT SECTION.                                           00004100
004200 FILE-CONTROL.                                                    00004200
004300     SELECT PRSETMS  ASSIGN       TO PRSETMS                      00004300
004400                     ACCESS MODE  IS SEQUENTIAL                  00004400
004500                     FILE STATUS  IS WS-PRSETMS-STATUS.           00004500
004600******************************************************************00004600
004700 DATA DIVISION.                                                   00004700
004800 FILE SECTION.                                                    00004800
004900 FD  PRSETMS                                                      00004900
005000     RECORDING MODE IS F                                          00005000
005100     LABEL RECORDS ARE STANDARD                                  00005100
005200     RECORD IS VARYING FROM 111 TO 888 CHARACTERS                00005200
005300                     DEPENDING ON PC-PM-PART-COUNT.               00005300
005400 COPY PCPRSTC.                                                    00005400
005500******************************************************************00005500
005600 WORKING-STORAGE SECTION.                                         00005600
005610* 11/09/01  LMF  CR-00430   WS-PM-SUB/WS-PART-SUB ARE TABLE       00005610
005620*                          INDEXES, NOT PART OF THE FIELD GROUP  00005620
005630*                          BELOW - PULLED OUT TO 77-LEVELS.      00005630
005640 77  WS-PM-SUB                       PIC 9(03) COMP VALUE 0.     00005640
005650 77  WS-PART-SUB                     PIC 9(02) COMP VALUE 0.     00005650
005700 01  WS-MODL-FIELDS.                                              00005700
005800     05  PARA-NAME                   PIC X(30) VALUE SPACES.      00005800
005900     05  WS-PRSETMS-STATUS            PIC X(02) VALUE SPACES.     00005900
006000         88  PRSETMS-OK                   VALUE '00'.             00006000
006100         88  PRSETMS-EOF                   VALUE '10'.            00006100
006200     05  WS-PRSETMS-STATUS-N REDEFINES WS-PRSETMS-STATUS PIC 9(02)00006200
006300                 .                                                00006300
006400     05  WS-CATALOGUE-LOADED-SW      PIC X(01) VALUE 'N'.         00006400
006500         88  CATALOGUE-IS-LOADED         VALUE 'Y'.               00006500
006700     05  WS-PM-CNT                   PIC 9(03) COMP VALUE 0.     00006700
006800     05  WS-PM-FOUND-SW              PIC X(01) VALUE 'N'.         00006800
006900         88  WS-PM-FOUND                  VALUE 'Y'.              00006900
007000     05  WS-NEXT-CUSTOM-SEQ          PIC 9(07) COMP-3 VALUE 0.    00007000
007100     05  WS-NEXT-CUSTOM-SEQ-ALT REDEFINES WS-NEXT-CUSTOM-SEQ      00007200
007200                 PIC 9(07) COMP-3.                                00007300
007400     05  FILLER                      PIC X(14).                 00007500
007500*                                                                00007500
007600 01  WS-SEQ-EDIT                     PIC ZZZZZZ9.                00007600
007700 01  WS-SEQ-EDIT-R REDEFINES WS-SEQ-EDIT PIC X(07).               00007700
007800*                                                                00007800
007900 01  WS-PRESET-CATALOGUE.                                         00007900
008000     05  WS-PM-ENTRY OCCURS 300 TIMES                             00008000
008100                     INDEXED BY WS-PM-IDX.                        00008100
008200         10  WS-PM-MANUFACTURER         PIC X(30).               00008200
008300         10  WS-PM-MODEL-NAME           PIC X(40).                00008300
008400         10  WS-PM-PART-COUNT           PIC 9(02).                00008400
008500         10  WS-PM-PART-LIST            PIC X(40) OCCURS 20 TIMES.00008500
008550     05  FILLER                  PIC X(06).                 00008550
008600******************************************************************00008600
008700 LINKAGE SECTION.                                                00008700
008800 01  PC-MODL-FUNCTION-CD              PIC X(01).                 00008800
008900     88  PC-MODL-FN-PRESET-LOOKUP        VALUE 'P'.               00008900
009000     88  PC-MODL-FN-CUSTOM-CREATE        VALUE 'C'.               00009000
009100     88  PC-MODL-FN-ADD-PART             VALUE 'A'.               00009100
009300*                                                                00009300
009400 01  PC-MODL-MANUFACTURER             PIC X(30).                 00009400
009500 01  PC-MODL-MODEL-NAME               PIC X(40).                 00009500
009600 01  PC-MODL-PART-COUNT               PIC 9(02).                 00009600
009700 01  PC-MODL-PART-LIST                PIC X(40) OCCURS 20 TIMES. 00009700
009800*                                                                00009800
009900     COPY PCCUSMC REPLACING ==PC-CUSTOM-MODEL-REC== BY            00009900
009910         ==PC-MODL-CM-REC==                                       00009910
009920         ==PC-CM-MODEL-NAME== BY ==PC-MODL-CM-NAME==               00009920
009930         ==PC-CM-PART-COUNT== BY ==PC-MODL-CM-PART-COUNT==         00009930
009940         ==PC-CM-PART-LIST== BY ==PC-MODL-CM-PART-LIST==.          00009940
010300*                                                                00010300
010400 01  PC-MODL-ADD-PART-VALUE           PIC X(40).                 00010400
010500*                                                                00010500
010600 01  PC-MODL-RETURN-CD                PIC S9(04) COMP.           00010600
010700     88  PC-MODL-OK                      VALUE 0.                00010700
010800     88  PC-MODL-PRESET-NOT-FOUND        VALUE 1.                00010800
010900     88  PC-MODL-FILE-ERROR              VALUE 9.                00010900
011000******************************************************************00011000
011100 PROCEDURE DIVISION USING PC-MODL-FUNCTION-CD                     00011100
011150     PC-MODL-MANUFACTURER PC-MODL-MODEL-NAME                     00011150
011160     PC-MODL-PART-COUNT PC-MODL-PART-LIST                         00011160
011170     PC-MODL-CM-REC PC-MODL-ADD-PART-VALUE                        00011170
011180     PC-MODL-RETURN-CD.                                          00011180
011500******************************************************************00011500
011600 000-MODL-MAIN.                                                   00011600
011700     MOVE "000-MODL-MAIN" TO PARA-NAME.                          00011700
011800     MOVE 0 TO PC-MODL-RETURN-CD.                                00011800
011900     IF NOT CATALOGUE-IS-LOADED                                  00011900
012000         PERFORM 100-LOAD-CATALOGUE THRU 100-EXIT                00012000
012100     END-IF.                                                      00012100
012200     IF PC-MODL-FILE-ERROR                                        00012200
012300         GOBACK                                                   00012300
012400     END-IF.                                                      00012400
012500     EVALUATE TRUE                                                00012500
012600         WHEN PC-MODL-FN-PRESET-LOOKUP                            00012600
012700             PERFORM 200-PRESET-LOOKUP THRU 200-EXIT              00012700
012800         WHEN PC-MODL-FN-CUSTOM-CREATE                            00012800
012900             PERFORM 300-CUSTOM-CREATE THRU 300-EXIT              00012900
013000         WHEN PC-MODL-FN-ADD-PART                                 00013000
013100             PERFORM 400-ADD-PART THRU 400-EXIT                  00013100
013400     END-EVALUATE.                                                00013400
013500     GOBACK.                                                      00013500
013600*                                                                00013600
013700 100-LOAD-CATALOGUE.                                              00013700
013800     MOVE "100-LOAD-CATALOGUE" TO PARA-NAME.                     00013800
013900     MOVE 0 TO WS-PM-CNT.                                         00013900
014000     OPEN INPUT PRSETMS.                                         00014000
014100     IF NOT PRSETMS-OK                                            00014100
014200         DISPLAY 'PCMODL01 - OPEN FAILED, STATUS=' WS-PRSETMS-STATUS    00014200
014300         MOVE 9 TO PC-MODL-RETURN-CD                             00014300
014400         GO TO 100-EXIT                                           00014400
014500     END-IF.                                                      00014500
014600     PERFORM 110-READ-ONE-PRSETMS THRU 110-EXIT                  00014600
014700         UNTIL PRSETMS-EOF.                                       00014700
014800     CLOSE PRSETMS.                                               00014800
014900     MOVE 'Y' TO WS-CATALOGUE-LOADED-SW.                         00014900
015000 100-EXIT.                                                        00015000
015100     EXIT.                                                        00015100
015200*                                                                00015200
015300 110-READ-ONE-PRSETMS.                                            00015300
015400     READ PRSETMS                                                 00015400
015500         AT END                                                   00015500
015600             MOVE '10' TO WS-PRSETMS-STATUS                       00015600
015700     END-READ.                                                    00015700
015800     IF PRSETMS-OK                                                00015800
015900         ADD 1 TO WS-PM-CNT                                       00015900
016000         MOVE PC-PM-MANUFACTURER TO WS-PM-MANUFACTURER(WS-PM-CNT)00016000
016100         MOVE PC-PM-MODEL-NAME   TO WS-PM-MODEL-NAME(WS-PM-CNT)   00016100
016200         MOVE PC-PM-PART-COUNT   TO WS-PM-PART-COUNT(WS-PM-CNT)   00016200
016300         PERFORM 115-COPY-PARTS THRU 115-EXIT                    00016300
016400             VARYING WS-PART-SUB FROM 1 BY 1                      00016400
016500                 UNTIL WS-PART-SUB > PC-PM-PART-COUNT             00016500
016600     END-IF.                                                      00016600
016700 110-EXIT.                                                        00016700
016800     EXIT.                                                        00016800
016900*                                                                00016900
017000 115-COPY-PARTS.                                                  00017000
017100     MOVE PC-PM-PART-LIST(WS-PART-SUB)                            00017100
017200             TO WS-PM-PART-LIST(WS-PM-CNT, WS-PART-SUB).          00017200
017300 115-EXIT.                                                        00017300
017400     EXIT.                                                        00017400
017500*                                                                00017500
017600 200-PRESET-LOOKUP.                                               00017600
017700     MOVE "200-PRESET-LOOKUP" TO PARA-NAME.                      00017700
017800     MOVE 'N' TO WS-PM-FOUND-SW.                                  00017800
017900     PERFORM 210-COMPARE-ONE-PRESET THRU 210-EXIT                00017900
018000         VARYING WS-PM-SUB FROM 1 BY 1                           00018000
018100             UNTIL WS-PM-SUB > WS-PM-CNT OR WS-PM-FOUND.         00018100
018200     IF WS-PM-FOUND                                               00018200
018300         SUBTRACT 1 FROM WS-PM-SUB                               00018300
018400         MOVE WS-PM-PART-COUNT(WS-PM-SUB) TO PC-MODL-PART-COUNT   00018400
018500         PERFORM 220-COPY-CATALOGUE-PART THRU 220-EXIT           00018500
018600             VARYING WS-PART-SUB FROM 1 BY 1                      00018600
018700                 UNTIL WS-PART-SUB > WS-PM-PART-COUNT(WS-PM-SUB)  00018700
018800     ELSE                                                         00018800
018900         MOVE 1 TO PC-MODL-RETURN-CD                             00018900
019000     END-IF.                                                      00019000
019100 200-EXIT.                                                        00019100
019200     EXIT.                                                        00019200
019300*                                                                00019300
019400 210-COMPARE-ONE-PRESET.                                          00019400
019500     IF WS-PM-MANUFACTURER(WS-PM-SUB) = PC-MODL-MANUFACTURER     00019500
019600       AND WS-PM-MODEL-NAME(WS-PM-SUB) = PC-MODL-MODEL-NAME       00019600
019700         MOVE 'Y' TO WS-PM-FOUND-SW                               00019700
019800         ADD 1 TO WS-PM-SUB                                       00019800
019900     END-IF.                                                      00019900
020000 210-EXIT.                                                        00020000
020100     EXIT.                                                        00020100
020200*                                                                00020200
020300 220-COPY-CATALOGUE-PART.                                         00020300
020400     MOVE WS-PM-PART-LIST(WS-PM-SUB, WS-PART-SUB)                 00020400
020500             TO PC-MODL-PART-LIST(WS-PART-SUB).                   00020500
020600 220-EXIT.                                                        00020600
020700     EXIT.                                                        00020700
020800*                                                                00020800
020900 300-CUSTOM-CREATE.                                               00020900
021000     MOVE "300-CUSTOM-CREATE" TO PARA-NAME.                      00021000
021100*    01/05/98  RSK  CR-00310 - SEQUENCE IS GLOBAL, SHARED, NEVER 00021100
021200*    RESET AND NEVER REUSED EVEN AFTER A MODEL IS DROPPED.        00021200
021300     ADD 1 TO WS-NEXT-CUSTOM-SEQ.                                00021300
021400     MOVE WS-NEXT-CUSTOM-SEQ TO WS-SEQ-EDIT.                     00021400
021500     INITIALIZE PC-MODL-CM-REC.                                  00021500
021600     STRING 'custom-pc-' DELIMITED BY SIZE                       00021600
021700            WS-SEQ-EDIT-R DELIMITED BY SIZE                      00021700
021800       INTO PC-MODL-CM-NAME.                                      00021800
021900     MOVE 0 TO PC-MODL-CM-PART-COUNT.                            00021900
022000 300-EXIT.                                                        00022000
022100     EXIT.                                                        00022100
022200*                                                                00022200
022300 400-ADD-PART.                                                    00022300
022400     MOVE "400-ADD-PART" TO PARA-NAME.                           00022400
022500*    01/05/98  RSK  CR-00310 - BLANK/NULL PART IS A SILENT NO-OP  00022500
022600     IF PC-MODL-ADD-PART-VALUE = SPACES                          00022600
022700         GO TO 400-EXIT                                           00022700
022800     END-IF.                                                      00022800
022900     IF PC-MODL-CM-PART-COUNT < 50                                00022900
023000         ADD 1 TO PC-MODL-CM-PART-COUNT                          00023000
023100         MOVE PC-MODL-ADD-PART-VALUE TO                          00023100
023200             PC-MODL-CM-PART-LIST(PC-MODL-CM-PART-COUNT)          00023200
023300     END-IF.                                                      00023300
023400 400-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
