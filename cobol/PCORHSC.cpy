000100*****************************************************************00000100
000200* PCORHSC   -  IN-MEMORY ORDER-HISTORY LOG ENTRY LAYOUT.         00000200
000300*              NESTS ONE LEVEL UNDER THE RUN-TIME HISTORY        00000300
000400*              TABLE ENTRY (OCCURS) IN THE CALLING PROGRAM'S     00000400
000500*              WORKING-STORAGE - ENTRY POINT IS LEVEL 10.        00000500
000600*****************************************************************00000600
000700*                                                                00000700
000800* 02/18/96  DWS  CR-00201   INITIAL ORDER-HISTORY LOG ENTRY      00000800
000900*                           (ORIGINALLY PART OF PCORDRC)         00000900
001000* 01/05/98  RSK  CR-00310   RAISED PART LIST MAX FROM 5 TO 8     00001000
001100* 09/30/99  RSK  CR-00355   CAPPED MODELS/ORDER AT 3             00001100
001200* 11/02/01  LMF  CR-00421   SPLIT OUT OF PCORDRC INTO ITS OWN    00001200
001300*                           COPYBOOK, RE-BASED TO LEVEL 10 SO   00001300
001400*                           IT NESTS UNDER WS-OH-ENTRY           00001400
001410* 11/09/01  LMF  CR-00433   WIDENED PC-ORD-MODEL-COUNT TO 9(03)  00001410
001420*                           TO MATCH PC-OT-MODEL-COUNT IN        00001420
001430*                           PCORDRC; FILLER TRIMMED TO MATCH     00001430
001500*****************************************************************00001500
001600 10  PC-ORD-REC.                                                 00001600
001700     15  PC-ORD-SEQ-NO           PIC 9(06).                      00001700
001800     15  PC-ORD-CUST-SEQ-NO      PIC 9(06).                      00001800
001900     15  PC-ORD-CARD-NUMBER      PIC 9(08).                      00001900
002000     15  PC-ORD-MODEL-COUNT      PIC 9(03).                      00002000
002100     15  PC-ORD-MODEL-ENTRY OCCURS 3 TIMES                       00002100
002200                 INDEXED BY PC-ORD-MODEL-IDX.                    00002200
002300         20  PC-ORD-MODEL-TYPE       PIC X(01).                  00002300
002400             88  PC-ORD-MODEL-IS-PRESET VALUE 'P'.               00002400
002500             88  PC-ORD-MODEL-IS-CUSTOM VALUE 'C'.               00002500
002600         20  PC-ORD-MODEL-NAME       PIC X(40).                  00002600
002700         20  PC-ORD-MODEL-MFR        PIC X(30).                  00002700
002800         20  PC-ORD-MODEL-PART-COUNT PIC 9(02).                  00002800
002900         20  PC-ORD-MODEL-PART-LIST OCCURS 8 TIMES                00002900
003000                     PIC X(40).                                  00003000
003100     15  PC-ORD-DATE             PIC 9(08).                      00003100
003200     15  PC-ORD-STATUS           PIC X(09).                      00003200
003300         88  PC-ORD-IS-PLACED        VALUE 'PLACED'.             00003300
003400         88  PC-ORD-IS-FULFILLED     VALUE 'FULFILLED'.          00003400
003500         88  PC-ORD-IS-CANCELLED     VALUE 'CANCELLED'.          00003500
003600     15  FILLER                  PIC X(08).                      00003600
