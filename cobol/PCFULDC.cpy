000100*****************************************************************00000100
000200* PCFULDC   -  FULFILLMENT-DETAILS TALLY TABLES                 00000200
000300*              TWO RUNNING CONTROL-BREAK TABLES ACCUMULATED      00000300
000400*              ACROSS EVERY FULFILL-ORDER TRANSACTION IN THE     00000400
000500*              RUN; PRINTED ONCE AT END-OF-RUN (SEE FULFRPT).    00000500
000600*                                                                00000600
000700*    SHOP LIMIT: AT MOST 200 DISTINCT MANUFACTURER/MODEL PAIRS   00000700
000800*    AND 500 DISTINCT PART NAMES PER RUN - SET BY REQUEST        00000800
000900*    CR-00360.  RAISE PC-FD-MAX-MFR-MODEL / PC-FD-MAX-PART BELOW 00000900
001000*    IF VOLUMES OUTGROW THIS.                                    00001000
001100*****************************************************************00001100
001200*                                                                00001200
001300* 02/18/96  DWS  ORIG-0001  INITIAL TALLY TABLE LAYOUT           00001300
001400* 09/30/99  RSK  CR-00360   RAISED MFR/MODEL TABLE FROM 50 TO 200 00001400
001500*****************************************************************00001500
001600 01  PC-FULFILLMENT-DETAILS.                                     00001600
001700     05  PC-FD-MFR-MODEL-CNT     PIC 9(03)  COMP-3  VALUE 0.     00001700
001800     05  PC-FD-MFR-TABLE OCCURS 200 TIMES                        00001800
001900                   INDEXED BY PC-FD-MFR-IDX.                     00001900
002000         10  PC-FD-MANUFACTURER      PIC X(30).                  00002000
002100         10  PC-FD-MODEL-NAME        PIC X(40).                  00002100
002200         10  PC-FD-MODEL-ORDER-CNT   PIC 9(05)  COMP-3.          00002200
002300     05  PC-FD-PART-CNT          PIC 9(03)  COMP-3  VALUE 0.     00002300
002400     05  PC-FD-PART-TABLE OCCURS 500 TIMES                       00002400
002500                   INDEXED BY PC-FD-PART-IDX.                    00002500
002600         10  PC-FD-PART-NAME         PIC X(40).                  00002600
002700         10  PC-FD-PART-USAGE-CNT    PIC 9(05)  COMP-3.          00002700
002800     05  FILLER                  PIC X(06).                      00002800
