000100*****************************************************************00000100
000200* PCCARDC   -  CREDIT CARD MASTER RECORD (CARDMAS)               00000200
000300*              KEYED BY PC-CARD-NUMBER, UNIQUE ACROSS THE RUN    00000300
000400*****************************************************************00000400
000500*                                                                00000500
000600* 04/11/93  DWS  ORIG-0001  INITIAL CREDIT CARD MASTER LAYOUT    00000600
000700* 09/30/97  RSK  CR-00288   ADDED PC-CARD-EXP-BRK REDEFINES      00000700
000800* 06/09/99  RSK  Y2K-0009   CHANGED EXPIRY TO CCYYMMDD (WAS YYMMDD00000800
000900*                          ) - THIS IS THE Y2K FIX               00000900
001000*****************************************************************00001000
001100 01  PC-CREDIT-CARD-REC.                                         00001100
001200     05  PC-CARD-KEY.                                            00001200
001300         10  PC-CARD-NUMBER      PIC 9(08).                      00001300
001400     05  PC-CARD-HOLDER          PIC X(30).                      00001400
001500     05  PC-CARD-EXPIRY          PIC 9(08).                      00001500
001600     05  PC-CARD-EXP-BRK REDEFINES PC-CARD-EXPIRY.                00001600
001700         10  PC-CARD-EXP-CCYY    PIC 9(04).                      00001700
001800         10  PC-CARD-EXP-MM      PIC 9(02).                      00001800
001900         10  PC-CARD-EXP-DD      PIC 9(02).                      00001900
002000     05  FILLER                  PIC X(12).                      00002000
