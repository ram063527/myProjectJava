000100*****************************************************************00000100
000200* PCNAMEC   -  CUSTOMER / HOLDER NAME LAYOUT                     00000200
000300*              NORMALIZED FIRST/LAST NAME PAIR                  00000300
000400*****************************************************************00000400
000500*                                                                00000500
000600* 03/02/91  RSK  ORIG-0001  INITIAL LAYOUT FOR PC SHOP NAME KEY  00000600
000700* 11/14/94  DWS  CR-00142   WIDENED TO 30/30 TO MATCH CARD HOLDER00000700
000800* 06/09/99  RSK  Y2K-0009   Y2K REVIEW - NO DATE FIELDS, N/C     00000800
000900*****************************************************************00000900
001000 05  PC-NAME-REC.                                                00001000
001100     10  PC-FIRST-NAME           PIC X(30).                     00001100
001200     10  PC-LAST-NAME            PIC X(30).                     00001200
001300     10  FILLER                  PIC X(02).                     00001300
